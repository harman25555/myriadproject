000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRMTCOST.
000400 AUTHOR. R L WEBER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/03/09.
000700 DATE-COMPILED. 05/03/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* TRMTCOST IS THE CENTRE'S ONE AND ONLY COSTING ENGINE.  TRMTUPDT
001100* CALLS IT ONCE PER TREATMENT ENTRY DURING THE COST TRANSACTION,
001200* PASSING THE ENTRY'S QUANTITY AND THE TREATMENT TYPE'S UNIT
001300* PRICE, AND GETS BACK A ROUNDED LINE COST.  THERE IS NO
001400* INTEREST, PRORATION, OR DATE-BASED BILLING IN THIS SHOP - A
001500* LINE COSTS UNIT PRICE TIMES QUANTITY AND NOTHING ELSE.
001600*
001700* TRMTUPDT SKIPS THE CALL ENTIRELY WHEN AN ENTRY'S TREATMENT
001800* TYPE NO LONGER RESOLVES (TYPE DELETED AFTER ALLOCATION) - THAT
001900* IS NOT THIS PROGRAM'S CONCERN, THE CALLER NEVER HANDS US A
002000* LINE WE CAN'T PRICE.
002100*
002200* CHANGE LOG
002300* 2009-05-03  RLW  ORIGINAL - REWORKED FROM THE OLD LAB/EQUIPMENT CL09RLW 
002400*                  REIMBURSEMENT CALCULATOR FOR THE TREATMENT
002500*                  CENTRE CONVERSION - NO MORE DEDUCTIBLE/COPAY,
002600*                  JUST A STRAIGHT UNIT-PRICE EXTENSION
002700* 2018-09-21  KPN  SWITCHED TEMP-COST AND THE LINKAGE FIELDS TO   CL18KPN 
002800*                  COMP-3 TO MATCH THE REWRITTEN TRTMTYPE/
002900*                  TRTMENTR COPYBOOKS
003000* 2018-09-25  KPN  ADDED ROUNDED ON THE COMPUTE - BILLING ASKED   CL18KPN 
003100*                  FOR HALF-UP ROUNDING, NOT TRUNCATION, ON THE
003200*                  EXTENDED LINE AMOUNT
003210* 2023-05-16  TLB  AUTHOR BANNER SAID D C HARMON BUT THE ORIGINAL CL23TLB 
003220*                  ENTRY ABOVE IS RLW AND THERE IS NO TRANSFER
003230*                  ENTRY ANYWHERE IN BETWEEN - CORRECTED THE
003240*                  BANNER TO R L WEBER TO MATCH
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  TEMP-LINE-COST              PIC S9(7)V99 COMP-3.
004700
004800 LINKAGE SECTION.
004900 01  TRMT-COST-PARMS.
005000     05  TT-PRICE-IN                 PIC S9(7)V99 COMP-3.
005100     05  TRE-QTY-IN                  PIC S9(4) COMP-3.
005200     05  TRE-LINE-COST-OUT           PIC S9(7)V99 COMP-3.
005300
005400 01  RETURN-CD                       PIC 9(4) COMP.
005500
005600 PROCEDURE DIVISION USING TRMT-COST-PARMS, RETURN-CD.
005700 000-MAINLINE.
005800     PERFORM 100-EXTEND-LINE-COST THRU 100-EXIT.
005900     MOVE ZERO TO RETURN-CD.
006000     GOBACK.
006100
006200 100-EXTEND-LINE-COST.
006300*** THE CORE CALCULATION - SEE BILLING PROCEDURE MANUAL SEC. 4
006400     COMPUTE TEMP-LINE-COST ROUNDED =
006500             TT-PRICE-IN * TRE-QTY-IN.
006600     MOVE TEMP-LINE-COST TO TRE-LINE-COST-OUT.
006700 100-EXIT.
006800     EXIT.
