000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CSVSCRB.
000400 AUTHOR. R L WHITFIELD.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/09/12.
000700 DATE-COMPILED. 07/09/12.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CSVSCRB SCRUBS A FREE-TEXT FIELD FOR SAFE CSV OUTPUT AND HANDS
001100* BACK ITS TRIMMED LENGTH.  CALLED BY PROMOBCST BEFORE A TITLE
001200* OR MESSAGE IS JOINED ONTO A PROMOLOG LINE.  ANY COMMA IN THE
001300* INCOMING TEXT IS REPLACED WITH A SINGLE SPACE SO THE RECEIVING
001400* FILE NEVER PICKS UP AN EXTRA COMMA-DELIMITED COLUMN BY
001500* ACCIDENT.
001600*
001700* TRMTUPDT DOES NOT CALL THIS ROUTINE - CLINICIAN NOTES ARE
001800* STORED AS-IS ON THE TREATMENT ENTRY.  IF THAT EVER CHANGES,
001900* THIS IS THE ROUTINE TO HANG IT OFF OF.
002000*
002100* CHANGE LOG
002200* 2012-07-09  RLW  ORIGINAL - BUILT OFF THE OLD STRLTH TRIMMED-   CL12RLW 
002300*                  LENGTH ROUTINE FOR THE PROMOTIONS BINDER JOB
002400* 2012-07-16  RLW  ADDED THE COMMA SCRUB - DESK FOUND A MESSAGE   CL12RLW 
002500*                  WITH AN EMBEDDED COMMA HAD SHIFTED THE LOG
002600*                  RECORD'S COLUMNS DOWNSTREAM IN THE SPREADSHEET
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  MISC-FIELDS.
004000     05  L                           PIC S9(4) COMP.
004100     05  REV-SUB                     PIC S9(4) COMP.
004200     05  FWD-SUB                     PIC S9(4) COMP.
004300     05  TEMP-TXT                    PIC X(255).
004400     05  REV-TXT                     PIC X(255).
004500
004600 LINKAGE SECTION.
004700 01  TEXT1                           PIC X(255).
004800 01  RETURN-LTH                      PIC S9(4) COMP.
004900
005000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005100 000-MAINLINE.
005200     MOVE ZERO TO RETURN-LTH.
005300* SCRUB EMBEDDED COMMAS FIRST - A COMMA LEFT IN PLACE WOULD
005400* CORRUPT THE COMMA-DELIMITED RECORD THIS TEXT IS JOINED INTO.
005500     INSPECT TEXT1 REPLACING ALL "," BY SPACE.
005600
005700* BUILD A REVERSED COPY ONE CHARACTER AT A TIME - NO INTRINSIC
005800* REVERSE FUNCTION ON THIS COMPILER - THEN COUNT THE LEADING
005900* SPACES OF THE REVERSED COPY TO GET THE TRIMMED LENGTH.
006000     MOVE SPACES TO REV-TXT.
006100     MOVE 1 TO FWD-SUB.
006200     PERFORM 100-REVERSE-ONE-CHAR THRU 100-EXIT
006300             VARYING REV-SUB FROM 255 BY -1
006400             UNTIL REV-SUB < 1.
006500
006600     MOVE ZERO TO L.
006700     INSPECT REV-TXT TALLYING L FOR LEADING SPACES.
006800     COMPUTE RETURN-LTH = LENGTH OF TEXT1 - L.
006900     GOBACK.
007000
007100 100-REVERSE-ONE-CHAR.
007200     MOVE TEXT1 (FWD-SUB:1) TO REV-TXT (REV-SUB:1).
007300     ADD 1 TO FWD-SUB.
007400 100-EXIT.
007500     EXIT.
