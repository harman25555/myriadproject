000100******************************************************************
000200* TREATMNT  -  TREATMENT HEADER RECORD LAYOUT
000300*
000400* ONE RECORD PER ALLOCATED TREATMENT.  THE STATE MACHINE LIVES
000500* IN TRT-STATUS (SEE VALID-TRT-STATUS BELOW) AND TRT-PAID IS
000600* INDEPENDENT OF STATUS - A TREATMENT CAN SIT IN
000700* TREATMENT_ASSESSED FOREVER WITH TRT-PAID STILL "false".
000800* LINE ITEMS LIVE ON THE SEPARATE TRTMENTR FILE, JOINED BY
000900* TRT-ID = TRE-TRT-ID (SEE TRTMENTR COPYBOOK).
001000*
001100* 2009-05-03  RLW  ORIGINAL LAYOUT FOR TREATMENT CENTRE CONVERSIONCL09RLW 
001200* 2019-03-12  KPN  ADDED TRT-CREATED - AUDIT ASKED WHEN A         CL19KPN 
001300*                  TREATMENT WAS FIRST OPENED, NOT JUST WHO
001400*                  TOUCHED IT LAST
001500******************************************************************
001600 01  TREATMENT-REC.
001700     05  TRT-ID                      PIC X(36).
001800     05  TRT-PAT-ID                  PIC X(36).
001900     05  TRT-CLN-ID                  PIC X(36).
002000     05  TRT-STATUS                  PIC X(20).
002100         88  TRT-NEW                 VALUE "NEW_TREATMENT".
002200         88  TRT-ASSESSED             VALUE "TREATMENT_ASSESSED".
002300         88  TRT-COSTED              VALUE "TREATMENT_COSTED".
002400         88  VALID-TRT-STATUS
002500             VALUES ARE "NEW_TREATMENT",
002600                        "TREATMENT_ASSESSED",
002700                        "TREATMENT_COSTED".
002800     05  TRT-CREATED.
002900         10  TRT-CREATED-DATE        PIC X(10).
003000         10  FILLER                  PIC X(01).
003100         10  TRT-CREATED-TIME        PIC X(08).
003200     05  TRT-CREATED-NUMERIC REDEFINES TRT-CREATED.
003300         10  TRT-CR-YYYY             PIC 9(04).
003400         10  FILLER                  PIC X(01).
003500         10  TRT-CR-MM               PIC 9(02).
003600         10  FILLER                  PIC X(01).
003700         10  TRT-CR-DD               PIC 9(02).
003800         10  FILLER                  PIC X(01).
003900         10  TRT-CR-HH               PIC 9(02).
004000         10  FILLER                  PIC X(01).
004100         10  TRT-CR-MN               PIC 9(02).
004200         10  FILLER                  PIC X(01).
004300         10  TRT-CR-SS               PIC 9(02).
004400     05  TRT-TOTAL                   PIC S9(7)V99 COMP-3.
004500     05  TRT-PAID                    PIC X(05).
004600         88  TRT-IS-PAID             VALUE "true".
004700         88  TRT-NOT-PAID            VALUE "false".
004800     05  FILLER                      PIC X(08).
