000100******************************************************************
000200* TRTMENTR  -  TREATMENT ENTRY (LINE ITEM) RECORD LAYOUT
000300*
000400* ZERO OR MORE ENTRIES PER TREATMENT, JOINED BY TRE-TRT-ID TO
000500* TRT-ID ON THE TREATMNT FILE.  NO ENTRY-LEVEL ID IS KEPT - THE
000600* WHOLE SET FOR A TREATMENT IS REPLACED TOGETHER BY TRMTALOC
000700* (ON ALLOCATION) AND BY TRMTUPDT'S FULL-PATH ASSESSMENT.
000800* TRE-TT-ID CARRIES THE LITERAL "ASSESSMENT" WHEN A CLINICIAN
000900* NOTE IS RECORDED WITH NO BILLABLE TREATMENT TYPE BEHIND IT -
001000* TRMTCOST SKIPS THOSE LINES, THEY NEVER PRICE.
001100*
001200* 2009-05-03  RLW  ORIGINAL LAYOUT FOR TREATMENT CENTRE CONVERSIONCL09RLW 
001300* 2018-09-21  KPN  TRE-LINE-COST MOVED TO COMP-3 WITH TT-PRICE    CL18KPN 
001400******************************************************************
001500 01  TREATMENT-ENTRY-REC.
001600     05  TRE-TRT-ID                  PIC X(36).
001700     05  TRE-TT-ID                   PIC X(36).
001800     05  TRE-QTY                     PIC S9(4) COMP-3.
001900     05  TRE-NOTES                   PIC X(200).
002000     05  TRE-LINE-COST               PIC S9(7)V99 COMP-3.
002100     05  FILLER                      PIC X(08).
