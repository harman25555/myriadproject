000100******************************************************************
000200* ABENDREC  -  SHARED PARAGRAPH-TRACE AND ABEND RECORD
000300*
000400* EVERY MAINLINE PROGRAM IN THIS SYSTEM MOVES ITS OWN PARAGRAPH
000500* NAME INTO PARA-NAME ON ENTRY TO EACH NUMBERED PARAGRAPH, SO
000600* THE LAST VALUE DISPLAYED (OR DUMPED) AT 1000-ABEND-RTN SHOWS
000700* WHERE PROCESSING WAS WHEN THINGS WENT WRONG.  ABEND-REC IS
000800* WRITTEN TO SYSOUT FROM 1000-ABEND-RTN AS A ONE-LINE POSTMORTEM.
000900*
001000* 2009-04-11  RLW  ORIGINAL LAYOUT, CARRIED FORWARD FROM THE      CL09RLW 
001100*                  DAILY-CHARGES JOBSTREAM CONVENTION
001200******************************************************************
001300 01  PARA-NAME                       PIC X(32).
001400
001500 01  ABEND-REC.
001600     05  ABEND-REASON                PIC X(60).
001700     05  ABEND-PARA                  PIC X(32).
001800     05  ACTUAL-VAL                  PIC X(36).
001900     05  FILLER                      PIC X(04).
