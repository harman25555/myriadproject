000100******************************************************************
000200* PATMSTR   -  PATIENT MASTER RECORD LAYOUT
000300*
000400* COVERS BOTH A FULLY-REGISTERED PATIENT AND A WALK-IN.  A
000500* WALK-IN CARRIES PAT-PASS = SPACES AND PAT-REGISTERED = "false"
000600* UNTIL THE FRONT DESK RUNS THE UPGRADE TRANSACTION THROUGH
000700* PATEDIT/PATUPDT.  PAT-EMAIL IS *NOT* UNIQUE UNTIL THE PATIENT
000800* IS REGISTERED - SEVERAL WALK-INS MAY SHARE ONE EMAIL.
000900*
001000* 2009-04-22  RLW  ORIGINAL LAYOUT FOR TREATMENT CENTRE CONVERSIONCL09RLW 
001100* 2012-07-09  RLW  ADDED PAT-MKTG-OPTIN FOR THE FRONT-DESK        CL12RLW 
001200*                  PROMOTIONS BINDER REQUEST (SEE PROMOBCST)
001300* 2015-01-14  DCH  ADDED PAT-NONPAY-FLG - BILLING ASKED FOR A WAY CL15DCH 
001400*                  TO FLAG CHRONIC NON-PAYERS WITHOUT DELETING
001500*                  THEM FROM THE ROSTER
001600* 1998-11-02  JHS  Y2K REMEDIATION - NO DATE FIELDS ON THIS RECORDCL98JHS 
001700*                  REVIEWED AND SIGNED OFF, NO CHANGE REQUIRED
001800******************************************************************
001900 01  PATIENT-MASTER-REC.
002000     05  PAT-ID                      PIC X(36).
002100     05  PAT-NAME                    PIC X(40).
002200     05  PAT-EMAIL                   PIC X(60).
002300     05  PAT-PASS                    PIC X(30).
002400     05  PAT-REGISTERED              PIC X(05).
002500         88  PAT-IS-REGISTERED       VALUE "true".
002600         88  PAT-IS-WALKIN           VALUE "false".
002700     05  PAT-MKTG-OPTIN              PIC X(05).
002800         88  PAT-OPTED-IN            VALUE "true".
002900         88  PAT-OPTED-OUT           VALUE "false".
003000     05  PAT-NONPAY-FLG              PIC X(05).
003100         88  PAT-IS-NONPAY           VALUE "true".
003200         88  PAT-IS-PAYING           VALUE "false".
003300     05  FILLER                      PIC X(15).
