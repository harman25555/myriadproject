000100******************************************************************
000200* TRTMTYPE  -  TREATMENT TYPE (CATALOGUE) RECORD LAYOUT
000300*
000400* ONE RECORD PER BILLABLE TREATMENT TYPE.  TT-ACTIVE IS CARRIED
000500* FOR THE CATALOGUE SCREEN ONLY - NEITHER TRMTALOC NOR TRMTUPDT
000600* LOOK AT IT BEFORE ALLOCATING OR COSTING A LINE, SO AN INACTIVE
000700* TYPE STILL COSTS AND ALLOCATES NORMALLY (CONFIRMED WITH DESK
000800* MANAGER, NOT A DEFECT).
000900*
001000* 2009-05-03  RLW  ORIGINAL LAYOUT FOR TREATMENT CENTRE CONVERSIONCL09RLW 
001100* 2018-09-21  KPN  TT-PRICE MOVED TO COMP-3 FOR THE COST ENGINE   CL18KPN 
001200*                  REWRITE (SEE TRMTCOST) - WAS DISPLAY NUMERIC
001300******************************************************************
001400 01  TRTM-TYPE-REC.
001500     05  TT-ID                       PIC X(36).
001600     05  TT-NAME                     PIC X(40).
001700     05  TT-PRICE                    PIC S9(7)V99 COMP-3.
001800     05  TT-ACTIVE                   PIC X(05).
001900         88  TT-IS-ACTIVE            VALUE "true".
002000         88  TT-IS-RETIRED           VALUE "false".
002100     05  FILLER                      PIC X(10).
