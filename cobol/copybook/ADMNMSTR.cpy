000100******************************************************************
000200* ADMNMSTR  -  ADMINISTRATOR MASTER RECORD LAYOUT
000300*
000400* ONE RECORD PER CENTRE ADMINISTRATOR LOGIN.  FILE admins.csv IS
000500* SEEDED BY AUTHSRCH WITH ONE DEFAULT ADMIN RECORD WHEN THE FILE
000600* IS FIRST FOUND EMPTY/MISSING SO THE CENTRE IS NEVER LOCKED OUT.
000700*
000800* 2009-04-11  RLW  ORIGINAL LAYOUT FOR TREATMENT CENTRE CONVERSIONCL09RLW 
000900* 2013-08-02  RLW  WIDENED ADM-EMAIL FROM X(40) TO X(60) - LONG   CL13RLW 
001000*                  CORPORATE ADDRESSES WERE TRUNCATING ON LOGIN
001100* 2021-02-18  KPN  NO FUNCTIONAL CHANGE - RECOMPILED UNDER NEW    CL21KPN 
001200*                  COMPILER RELEASE, COLUMN 73-80 TAGS REBUILT
001300******************************************************************
001400 01  ADMN-MASTER-REC.
001500     05  ADM-ID                      PIC X(36).
001600     05  ADM-NAME                    PIC X(40).
001700     05  ADM-EMAIL                   PIC X(60).
001800     05  ADM-PASS                    PIC X(30).
001900     05  FILLER                      PIC X(08).
