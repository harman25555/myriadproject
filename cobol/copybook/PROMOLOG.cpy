000100******************************************************************
000200* PROMOLOG  -  PROMOTION BROADCAST LOG RECORD LAYOUT
000300*
000400* APPEND-ONLY AUDIT TRAIL.  PROMOBCST NEVER REWRITES THIS FILE -
000500* IT IS OPENED EXTEND (OR OUTPUT THE VERY FIRST TIME IT DOES NOT
000600* EXIST) AND ONE LINE IS WRITTEN PER OPTED-IN PATIENT PER RUN.
000700* RUNNING THE BROADCAST TWICE WRITES TWO SETS OF LINES ON
000800* PURPOSE - THERE IS NO DE-DUPLICATION HERE BY DESIGN, SEE THE
000900* PROMOTIONS DESK PROCEDURE MANUAL.
001000*
001100* 2012-07-09  RLW  ORIGINAL LAYOUT FOR TREATMENT CENTRE CONVERSIONCL12RLW 
001200******************************************************************
001300 01  PROMO-LOG-REC.
001400     05  PL-TIMESTAMP.
001500         10  PL-TS-DATE              PIC X(10).
001600         10  FILLER                  PIC X(01).
001700         10  PL-TS-TIME              PIC X(08).
001800     05  PL-TITLE                    PIC X(60).
001900     05  PL-MESSAGE                  PIC X(200).
002000     05  PL-PAT-ID                   PIC X(36).
002100     05  PL-PAT-EMAIL                PIC X(60).
002200     05  FILLER                      PIC X(05).
