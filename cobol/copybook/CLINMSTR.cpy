000100******************************************************************
000200* CLINMSTR  -  CLINICIAN MASTER RECORD LAYOUT
000300*
000400* ONE RECORD PER CLINICIAN LOGIN.  CLN-SPEC IS THE FILTER KEY
000500* USED BY CLINSRCH'S BY-SPECIALITY SEARCH - COMPARED UPPERCASE
000600* SO "Physio" AND "PHYSIO" HIT THE SAME CLINICIANS.
000700*
000800* 2009-04-11  RLW  ORIGINAL LAYOUT FOR TREATMENT CENTRE CONVERSIONCL09RLW 
000900* 2016-11-30  DCH  ADDED CLN-SPEC - SPECIALITY WAS PREVIOUSLY     CL16DCH 
001000*                  CARRIED ONLY ON THE DESK ROSTER, NOT ON FILE
001100******************************************************************
001200 01  CLIN-MASTER-REC.
001300     05  CLN-ID                      PIC X(36).
001400     05  CLN-NAME                    PIC X(40).
001500     05  CLN-EMAIL                   PIC X(60).
001600     05  CLN-PASS                    PIC X(30).
001700     05  CLN-SPEC                    PIC X(30).
001800     05  FILLER                      PIC X(10).
