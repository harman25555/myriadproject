000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRMTQURY.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* TRMTQURY ANSWERS ONE TREATMENT QUERY PER RUN AGAINST
001100* treatments.csv.  NOTHING HERE CHANGES THE MASTER - THIS IS A
001200* READ-ONLY LOOKUP JOB, SAME SHAPE AS PATSRCH/CLINSRCH, JUST
001300* WITH FIVE REQUEST TYPES INSTEAD OF TWO.
001400*
001500*   BY-CLN-ALL  - EVERY TREATMENT FOR ONE CLINICIAN
001600*   BY-CLN-STS  - EVERY TREATMENT FOR ONE CLINICIAN IN ONE STATUS
001700*   BY-PAT      - EVERY TREATMENT FOR ONE PATIENT
001800*   BY-STATUS   - EVERY TREATMENT IN ONE STATUS, ANY PATIENT
001900*   PEND-COST   - ASSESSED BUT NOT YET COSTED (STATUS =
002000*                 TREATMENT_ASSESSED AND TOTAL = 0.00) - THIS
002100*                 VALUE IS NOT STORED ANYWHERE, IT IS DERIVED
002200*                 FRESH EVERY TIME THIS QUERY RUNS
002300*   BY-ID       - ONE TREATMENT BY ITS OWN ID
002400*
002500* THIS PROGRAM REPLACED THE OLD DALYEDIT/PATLIST DAILY-CHARGES
002600* REPORT RUN.  THE OLD JOB PRINTED A PAGINATED ROOM-AND-BOARD
002700* CHARGE REPORT OFF VSAM PATMSTR/PATINS/PATPERSN AND A DB2
002800* DIAGNOSIS-CODE TABLE; NONE OF THAT SURVIVES HERE - THIS SHOP
002900* NO LONGER BILLS ROOM CHARGES, AND THE TREATMENT CENTRE
003000* CONVERSION HAS NO PRINTED REPORT AT ALL, JUST THE QUERY
003100* RESPONSE FILE BELOW.
003200*
003300* CHANGE LOG
003400* 1988-01-23  JWS  ORIGINAL DALYEDIT/PATLIST DAILY CHARGES REPORT CL88JWS 
003500* 1998-11-09  JHS  Y2K REMEDIATION - 2-DIGIT ADMIT/DISCHARGE DATESCL98JHS 
003600*                  REVIEWED, SIGNED OFF (ROOM-CHARGE REPORT ONLY)
003700* 2009-05-03  RLW  TREATMENT CENTRE CONVERSION - STRIPPED THE     CL09RLW 
003800*                  PAGINATED REPORT AND DB2/VSAM LOOKUPS, REBUILT
003900*                  AS A FLAT-FILE TREATMENT QUERY JOB
004000* 2015-06-11  DCH  ADDED BY-CLN-STS AND BY-STATUS REQUEST TYPES   CL15DCH 
004100* 2019-03-12  KPN  ADDED PEND-COST REQUEST - BILLING OFFICE ASKED CL19KPN
004200*                  FOR A LIST OF WORK STILL WAITING TO BE COSTED
004250* 2023-02-09  TLB  DROPPED THE UPSI-0 SEED-ADMIN-SWITCH - NOTHING CL23TLB 
004260*                  IN THIS JOB EVER TESTED IT, AND NO UPSI
004270*                  PARAMETER WAS EVER SET FOR THIS STEP IN THE
004280*                  JCL.  LEFTOVER FROM A PATTERN THAT NEVER GOT
004290*                  WIRED UP HERE
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
005600         ORGANIZATION IS SEQUENTIAL.
005700
005800     SELECT TQYREQ-FILE ASSIGN TO UT-S-TQYREQ
005900         ACCESS MODE IS SEQUENTIAL FILE STATUS IS RQCODE.
006000
006100     SELECT TQYRESP-FILE ASSIGN TO UT-S-TQYRESP
006200         ACCESS MODE IS SEQUENTIAL FILE STATUS IS RSCODE.
006300
006400     SELECT TRTFILE ASSIGN TO UT-S-TRTFILE
006500         ACCESS MODE IS SEQUENTIAL FILE STATUS IS TFCODE.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 130 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC  PIC X(130).
007600
007700****** ONE QUERY PER RUN
007800 FD  TQYREQ-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 100 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS TQYREQ-REC.
008400 01  TQYREQ-REC.
008500     05  TQR-QUERY-TYPE              PIC X(10).
008600         88  TQR-BY-CLN-ALL          VALUE "BY-CLN-ALL".
008700         88  TQR-BY-CLN-STS          VALUE "BY-CLN-STS".
008800         88  TQR-BY-PAT              VALUE "BY-PAT".
008900         88  TQR-BY-STATUS           VALUE "BY-STATUS".
009000         88  TQR-PEND-COST           VALUE "PEND-COST".
009100         88  TQR-BY-ID               VALUE "BY-ID".
009200     05  TQR-CLN-ID                  PIC X(36).
009300     05  TQR-PAT-ID                  PIC X(36).
009400     05  TQR-TRT-ID                  PIC X(36).
009500     05  TQR-STATUS                  PIC X(20).
009600     05  FILLER                      PIC X(14).
009700
009800 FD  TQYRESP-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 120 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS TQYRESP-REC.
010400 01  TQYRESP-REC.
010500     05  TQS-FOUND-SW                PIC X(01).
010600         88  TQS-FOUND               VALUE "Y".
010700         88  TQS-NOT-FOUND           VALUE "N".
010800     05  TQS-TRT-ID                  PIC X(36).
010900     05  TQS-PAT-ID                  PIC X(36).
011000     05  TQS-CLN-ID                  PIC X(36).
011100     05  TQS-STATUS                  PIC X(20).
011200     05  TQS-CREATED                 PIC X(19).
011300     05  TQS-TOTAL                   PIC S9(7)V99.
011400     05  TQS-PAID                    PIC X(05).
011500     05  FILLER                      PIC X(01).
011600
011700 FD  TRTFILE
011800     LABEL RECORDS ARE STANDARD
011900     DATA RECORD IS TREATMENT-REC.
012000     COPY TREATMNT.
012100
012200 WORKING-STORAGE SECTION.
012300 01  FILE-STATUS-CODES.
012400     05  RQCODE                  PIC X(2).
012500     05  RSCODE                  PIC X(2).
012600     05  TFCODE                  PIC X(2).
012700         88 NO-MORE-TREATMENTS VALUE "10".
012800
012900 77  MORE-TRT-SW                   PIC X(01) VALUE "Y".
013000     88 NO-MORE-TRT-RECS      VALUE "N".
013100 77  TRT-FOUND-SW                  PIC X(01) VALUE "N".
013200     88 TRT-WAS-FOUND         VALUE "Y".
013300
013400 01  WS-CURRENT-DATE.
013500     05  WS-CUR-DATE                PIC 9(6).
013600 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
013700     05  WS-CUR-YY                  PIC 9(2).
013800     05  WS-CUR-MM                  PIC 9(2).
013900     05  WS-CUR-DD                  PIC 9(2).
014000
014100 01  COUNTERS-AND-ACCUMULATORS.
014200     05  TRT-RECORDS-READ           PIC S9(7) COMP.
014300     05  TRT-MATCHES                PIC S9(7) COMP.
014400 01  COUNTERS-DISPLAY REDEFINES COUNTERS-AND-ACCUMULATORS.
014500     05  TRT-RECORDS-READ-D         PIC 9(7).
014600     05  TRT-MATCHES-D              PIC 9(7).
014700 01  WS-COUNTERS-NUMERIC REDEFINES COUNTERS-AND-ACCUMULATORS
014800                                    PIC 9(14) COMP.
014900
015000 77  ZERO-VAL                       PIC 9 VALUE ZERO.
015100 77  ONE-VAL                        PIC 9 VALUE 1.
015200
015300 COPY ABENDREC.
015400
015500 PROCEDURE DIVISION.
015600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015700     EVALUATE TRUE
015800         WHEN TQR-BY-CLN-ALL
015900             PERFORM 200-QUERY-RTN THRU 200-EXIT
016000         WHEN TQR-BY-CLN-STS
016100             PERFORM 200-QUERY-RTN THRU 200-EXIT
016200         WHEN TQR-BY-PAT
016300             PERFORM 200-QUERY-RTN THRU 200-EXIT
016400         WHEN TQR-BY-STATUS
016500             PERFORM 200-QUERY-RTN THRU 200-EXIT
016600         WHEN TQR-PEND-COST
016700             PERFORM 200-QUERY-RTN THRU 200-EXIT
016800         WHEN TQR-BY-ID
016900             PERFORM 300-QUERY-BY-ID-RTN THRU 300-EXIT
017000     END-EVALUATE.
017100     PERFORM 900-CLEANUP THRU 900-EXIT.
017200     MOVE ZERO TO RETURN-CODE.
017300     GOBACK.
017400
017500 000-HOUSEKEEPING.
017600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017700     DISPLAY "******** BEGIN JOB TRMTQURY ********".
017800     ACCEPT WS-CURRENT-DATE FROM DATE.
017900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018000
018100     OPEN INPUT TQYREQ-FILE.
018200     READ TQYREQ-FILE
018300         AT END
018400         MOVE "EMPTY TQYREQ-FILE - NO QUERY SUPPLIED"
018500              TO ABEND-REASON
018600         GO TO 1000-ABEND-RTN
018700     END-READ.
018800     CLOSE TQYREQ-FILE.
018900
019000     OPEN INPUT TRTFILE.
019100     OPEN OUTPUT TQYRESP-FILE, SYSOUT.
019200     READ TRTFILE
019300         AT END SET NO-MORE-TRT-RECS TO TRUE
019400     END-READ.
019500 000-EXIT.
019600     EXIT.
019700
019800******************************************************************
019900* 200-QUERY-RTN - ONE PASS OVER treatments.csv, TESTING WHICHEVER
020000* CRITERIA THE REQUEST TYPE CALLS FOR.  ALL FIVE "LIST-SHAPE"
020100* QUERIES (BY-CLN-ALL, BY-CLN-STS, BY-PAT, BY-STATUS, PEND-COST)
020200* SHARE THIS ONE PARAGRAPH - 210 DECIDES WHETHER A GIVEN RECORD
020300* QUALIFIES FOR THE QUERY TYPE ON HAND.
020400******************************************************************
020500 200-QUERY-RTN.
020600     MOVE "200-QUERY-RTN" TO PARA-NAME.
020700     PERFORM 210-CHECK-ONE-TREATMENT-RTN THRU 210-EXIT
020800             UNTIL NO-MORE-TRT-RECS.
020900     CLOSE TRTFILE.
021000 200-EXIT.
021100     EXIT.
021200
021300 210-CHECK-ONE-TREATMENT-RTN.
021400     MOVE "210-CHECK-ONE-TREATMENT-RTN" TO PARA-NAME.
021500     ADD 1 TO TRT-RECORDS-READ.
021600     EVALUATE TRUE
021700         WHEN TQR-BY-CLN-ALL
021800             IF TRT-CLN-ID = TQR-CLN-ID
021900                 PERFORM 220-WRITE-MATCH-RTN THRU 220-EXIT
022000             END-IF
022100         WHEN TQR-BY-CLN-STS
022200             IF TRT-CLN-ID = TQR-CLN-ID
022300                AND TRT-STATUS = TQR-STATUS
022400                 PERFORM 220-WRITE-MATCH-RTN THRU 220-EXIT
022500             END-IF
022600         WHEN TQR-BY-PAT
022700             IF TRT-PAT-ID = TQR-PAT-ID
022800                 PERFORM 220-WRITE-MATCH-RTN THRU 220-EXIT
022900             END-IF
023000         WHEN TQR-BY-STATUS
023100             IF TRT-STATUS = TQR-STATUS
023200                 PERFORM 220-WRITE-MATCH-RTN THRU 220-EXIT
023300             END-IF
023400         WHEN TQR-PEND-COST
023500             IF TRT-ASSESSED AND TRT-TOTAL = ZERO
023600                 PERFORM 220-WRITE-MATCH-RTN THRU 220-EXIT
023700             END-IF
023800     END-EVALUATE.
023900     READ TRTFILE
024000         AT END SET NO-MORE-TRT-RECS TO TRUE
024100     END-READ.
024200 210-EXIT.
024300     EXIT.
024400
024500 220-WRITE-MATCH-RTN.
024600     MOVE "220-WRITE-MATCH-RTN" TO PARA-NAME.
024700     MOVE TRT-ID      TO TQS-TRT-ID.
024800     MOVE TRT-PAT-ID  TO TQS-PAT-ID.
024900     MOVE TRT-CLN-ID  TO TQS-CLN-ID.
025000     MOVE TRT-STATUS  TO TQS-STATUS.
025100     MOVE TRT-CREATED TO TQS-CREATED.
025200     MOVE TRT-TOTAL   TO TQS-TOTAL.
025300     MOVE TRT-PAID    TO TQS-PAID.
025400     SET TQS-FOUND     TO TRUE.
025500     WRITE TQYRESP-REC.
025600     ADD 1 TO TRT-MATCHES.
025700 220-EXIT.
025800     EXIT.
025900
026000******************************************************************
026100* 300-QUERY-BY-ID-RTN - SINGLE TREATMENT LOOKUP, FIRST (AND
026200* ONLY) MATCH WINS.
026300******************************************************************
026400 300-QUERY-BY-ID-RTN.
026500     MOVE "300-QUERY-BY-ID-RTN" TO PARA-NAME.
026600     PERFORM 310-CHECK-ID-RTN THRU 310-EXIT
026700             UNTIL NO-MORE-TRT-RECS OR TRT-WAS-FOUND.
026800     CLOSE TRTFILE.
026900
027000     IF NOT TRT-WAS-FOUND
027100         MOVE TQR-TRT-ID TO TQS-TRT-ID
027200         SET TQS-NOT-FOUND TO TRUE
027300         WRITE TQYRESP-REC
027400     END-IF.
027500 300-EXIT.
027600     EXIT.
027700
027800 310-CHECK-ID-RTN.
027900     MOVE "310-CHECK-ID-RTN" TO PARA-NAME.
028000     ADD 1 TO TRT-RECORDS-READ.
028100     IF TRT-ID = TQR-TRT-ID
028200         SET TRT-WAS-FOUND TO TRUE
028300         PERFORM 220-WRITE-MATCH-RTN THRU 220-EXIT
028400         GO TO 310-EXIT
028500     END-IF.
028600     READ TRTFILE
028700         AT END SET NO-MORE-TRT-RECS TO TRUE
028800     END-READ.
028900 310-EXIT.
029000     EXIT.
029100
029200 700-CLOSE-FILES.
029300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
029400     CLOSE TQYRESP-FILE, SYSOUT.
029500 700-EXIT.
029600     EXIT.
029700
029800 900-CLEANUP.
029900     MOVE "900-CLEANUP" TO PARA-NAME.
030000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
030100     DISPLAY "** TREATMENT RECORDS READ **".
030200     DISPLAY TRT-RECORDS-READ-D.
030300     DISPLAY "** TREATMENT RECORDS MATCHED **".
030400     DISPLAY TRT-MATCHES-D.
030500     DISPLAY "******** NORMAL END OF JOB TRMTQURY ********".
030600 900-EXIT.
030700     EXIT.
030800
030900 1000-ABEND-RTN.
031000     MOVE PARA-NAME TO ABEND-PARA.
031100     MOVE TQR-TRT-ID TO ACTUAL-VAL.
031200     WRITE SYSOUT-REC FROM ABEND-REC.
031300     DISPLAY "*** ABNORMAL END OF JOB-TRMTQURY ***" UPON CONSOLE.
031400     DIVIDE ZERO-VAL INTO ONE-VAL.
