000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PROMOBCST.
000400 AUTHOR. R L WEBER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/09/12.
000700 DATE-COMPILED. 07/09/12.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* PROMOBCST RUNS THE FRONT-DESK MARKETING BROADCAST.  ONE TITLE
001100* AND ONE MESSAGE COME IN ON PROMREQ-FILE (A SINGLE RECORD - THIS
001200* IS A ONE-SHOT BROADCAST JOB, NOT A TRANSACTION BATCH).  EVERY
001300* PATIENT ON patients.csv WITH PAT-MKTG-OPTIN = "true" GETS ONE
001400* LINE APPENDED TO promotion_log.csv - SAME TIMESTAMP, SAME
001500* TITLE AND MESSAGE, FOR THE WHOLE RUN.
001600*
001700* THIS IS THE ONE FILE IN THE SYSTEM THAT IS NEVER READ BACK IN
001800* AND SPLICED - IT IS OPENED EXTEND (OR OUTPUT THE FIRST TIME)
001900* AND ONLY EVER GROWS.  RUN THE JOB TWICE, GET TWO SETS OF
002000* LINES - THERE IS NO "ALREADY NOTIFIED" CHECK, SEE THE
002100* PROMOTIONS DESK PROCEDURE MANUAL.
002200*
002300* CHANGE LOG
002400* 2012-07-09  RLW  ORIGINAL                                       CL12RLW 
002500* 1998-11-09  JHS  Y2K REMEDIATION - PL-TS-DATE CARRIES A FULL    CL98JHS 
002600*                  4-DIGIT YEAR, REVIEWED AND SIGNED OFF
002700* 2015-11-20  DCH  CALL TO STRLTH (RENAMED CSVSCRB) ADDED SO A    CL15DCH 
002800*                  COMMA TYPED INTO THE TITLE OR MESSAGE CANNOT
002900*                  SPLIT THE OUTPUT LINE INTO EXTRA FIELDS
003000* 2019-03-12  KPN  NOTIFIED-COUNT DISPLAYED AT CLEANUP PER        CL19KPN
003100*                  MARKETING'S REQUEST SO THE DESK CAN SEE THE
003200*                  REACH OF EACH BROADCAST WITHOUT A SEPARATE COUNT
003250* 2022-10-04  TLB  THE DASH BETWEEN DATE AND TIME IN PL-TIMESTAMP CL22TLB 
003260*                  WAS WRONG - MARKETING'S SPREADSHEET MACRO
003270*                  EXPECTS A SPACE THERE.  CHANGED THE SEPARATOR
003280*                  FILLER AND THE MOVE THAT REINFORCES IT
003290* 2023-02-09  TLB  DROPPED THE UPSI-0 SEED-ADMIN-SWITCH - NOTHING CL23TLB 
003292*                  IN THIS JOB EVER TESTED IT, AND NO UPSI
003294*                  PARAMETER WAS EVER SET FOR THIS STEP IN THE
003296*                  JCL.  LEFTOVER FROM A PATTERN THAT NEVER GOT
003298*                  WIRED UP HERE
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
004600         ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT PROMREQ-FILE ASSIGN TO UT-S-PROMREQ
004900         ACCESS MODE IS SEQUENTIAL FILE STATUS IS RQCODE.
005000
005100     SELECT PATFILE ASSIGN TO UT-S-PATFILE
005200         ACCESS MODE IS SEQUENTIAL FILE STATUS IS PFCODE.
005300
005400     SELECT PROMLOG-FILE ASSIGN TO UT-S-PROMLOG
005500         ACCESS MODE IS SEQUENTIAL FILE STATUS IS PLCODE.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  SYSOUT
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 130 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS SYSOUT-REC.
006500 01  SYSOUT-REC  PIC X(130).
006600
006700****** ONE RECORD ONLY - THE TITLE/MESSAGE FOR THIS RUN
006800 FD  PROMREQ-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 265 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS PROMREQ-REC.
007400 01  PROMREQ-REC.
007500     05  PRR-TITLE                   PIC X(60).
007600     05  PRR-MESSAGE                 PIC X(200).
007700     05  FILLER                      PIC X(05).
007800
007900 FD  PATFILE
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS PATIENT-MASTER-REC.
008200     COPY PATMSTR.
008300
008400 FD  PROMLOG-FILE
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS PROMO-LOG-REC.
008700     COPY PROMOLOG.
008800
008900 WORKING-STORAGE SECTION.
009000 01  FILE-STATUS-CODES.
009100     05  RQCODE                  PIC X(2).
009200     05  PFCODE                  PIC X(2).
009300         88 NO-MORE-PATIENTS  VALUE "10".
009400     05  PLCODE                  PIC X(2).
009500
009600 77  MORE-PATIENTS-SW              PIC X(01) VALUE "Y".
009700     88 NO-MORE-PATIENT-RECS  VALUE "N".
009800 77  PROMLOG-EXISTS-SW             PIC X(01) VALUE "N".
009900     88 PROMLOG-ALREADY-THERE VALUE "Y".
010000
010100 01  WS-SCRUB-PARMS.
010200     05  WS-SCRUB-TEXT              PIC X(255).
010300     05  WS-SCRUB-LTH               PIC S9(4) COMP.
010400
010500 01  WS-BCST-TITLE                  PIC X(60).
010600 01  WS-BCST-MESSAGE                PIC X(200).
010700
010800 01  WS-CURRENT-DATE-TIME.
010900     05  WS-CUR-DATE                PIC 9(6).
011000     05  WS-CUR-TIME                PIC 9(6).
011100 01  WS-CURRENT-DT-R REDEFINES WS-CURRENT-DATE-TIME.
011200     05  WS-CUR-YY                  PIC 9(2).
011300     05  WS-CUR-MM                  PIC 9(2).
011400     05  WS-CUR-DD                  PIC 9(2).
011500     05  WS-CUR-HH                  PIC 9(2).
011600     05  WS-CUR-MN                  PIC 9(2).
011700     05  WS-CUR-SS                  PIC 9(2).
011800
011900 01  WS-NOW-STAMP.
012000     05  WS-NOW-DATE                PIC X(10).
012100     05  FILLER                     PIC X(01) VALUE SPACE.
012200     05  WS-NOW-TIME                PIC X(08).
012300 01  WS-NOW-STAMP-EDIT REDEFINES WS-NOW-STAMP PIC X(19).
012400
012500 01  COUNTERS-AND-ACCUMULATORS.
012600     05  PAT-RECORDS-READ           PIC S9(7) COMP.
012700     05  PAT-NOTIFIED-COUNT         PIC S9(7) COMP.
012800 01  COUNTERS-DISPLAY REDEFINES COUNTERS-AND-ACCUMULATORS.
012900     05  PAT-RECORDS-READ-D         PIC 9(7).
013000     05  PAT-NOTIFIED-COUNT-D       PIC 9(7).
013100
013200 77  ZERO-VAL                       PIC 9 VALUE ZERO.
013300 77  ONE-VAL                        PIC 9 VALUE 1.
013400
013500 COPY ABENDREC.
013600
013700 PROCEDURE DIVISION.
013800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013900     PERFORM 200-SCAN-PATIENTS-RTN THRU 200-EXIT
014000             UNTIL NO-MORE-PATIENT-RECS.
014100     PERFORM 900-CLEANUP THRU 900-EXIT.
014200     MOVE ZERO TO RETURN-CODE.
014300     GOBACK.
014400
014500******************************************************************
014600* 000-HOUSEKEEPING - ONE "NOW" TIMESTAMP COVERS EVERY LINE
014700* WRITTEN BY THIS RUN, SCRUBS THE TITLE/MESSAGE ONCE UP FRONT
014800* SINCE THEY DO NOT CHANGE PATIENT TO PATIENT, AND OPENS
014900* PROMOLOG-FILE EXTEND IF IT ALREADY EXISTS OR OUTPUT IF THIS
015000* IS THE FIRST BROADCAST EVER RUN.
015100******************************************************************
015200 000-HOUSEKEEPING.
015300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015400     DISPLAY "******** BEGIN JOB PROMOBCST ********".
015500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
015600
015700     ACCEPT WS-CUR-DATE FROM DATE.
015800     ACCEPT WS-CUR-TIME FROM TIME.
015900     STRING "20" DELIMITED BY SIZE
016000             WS-CUR-YY DELIMITED BY SIZE
016100             "-" DELIMITED BY SIZE
016200             WS-CUR-MM DELIMITED BY SIZE
016300             "-" DELIMITED BY SIZE
016400             WS-CUR-DD DELIMITED BY SIZE
016500        INTO WS-NOW-DATE
016600     END-STRING.
016700     STRING WS-CUR-HH DELIMITED BY SIZE
016800             ":" DELIMITED BY SIZE
016900             WS-CUR-MN DELIMITED BY SIZE
017000             ":" DELIMITED BY SIZE
017100             WS-CUR-SS DELIMITED BY SIZE
017200        INTO WS-NOW-TIME
017300     END-STRING.
017400     MOVE SPACE TO WS-NOW-STAMP (11:1).
017500
017600     OPEN OUTPUT SYSOUT.
017700     OPEN INPUT PROMREQ-FILE.
017800     READ PROMREQ-FILE
017900         AT END
018000         MOVE "EMPTY PROMREQ-FILE - NO TITLE/MESSAGE SUPPLIED"
018100              TO ABEND-REASON
018200         GO TO 1000-ABEND-RTN
018300     END-READ.
018400     MOVE PRR-TITLE   TO WS-SCRUB-TEXT.
018500     CALL "CSVSCRB" USING WS-SCRUB-TEXT, WS-SCRUB-LTH.
018600     MOVE WS-SCRUB-TEXT(1:60) TO WS-BCST-TITLE.
018700     MOVE PRR-MESSAGE TO WS-SCRUB-TEXT.
018800     CALL "CSVSCRB" USING WS-SCRUB-TEXT, WS-SCRUB-LTH.
018900     MOVE WS-SCRUB-TEXT(1:200) TO WS-BCST-MESSAGE.
019000     CLOSE PROMREQ-FILE.
019100
019200     OPEN INPUT PATFILE.
019300     READ PATFILE
019400         AT END SET NO-MORE-PATIENT-RECS TO TRUE
019500     END-READ.
019600
019700     PERFORM 050-OPEN-PROMLOG-RTN THRU 050-EXIT.
019800 000-EXIT.
019900     EXIT.
020000
020100 050-OPEN-PROMLOG-RTN.
020200     MOVE "050-OPEN-PROMLOG-RTN" TO PARA-NAME.
020300     OPEN EXTEND PROMLOG-FILE.
020400     IF PLCODE = "35" OR PLCODE = "05"
020500         OPEN OUTPUT PROMLOG-FILE
020600     END-IF.
020700 050-EXIT.
020800     EXIT.
020900
021000******************************************************************
021100* 200-SCAN-PATIENTS-RTN - ONE PASS OF patients.csv.  OPT-IN
021200* PATIENTS GET A LOG LINE; EVERYONE ELSE IS READ AND DROPPED.
021300* NO FILE IS REWRITTEN HERE - THIS IS THE SYSTEM'S ONE
021400* APPEND-ONLY TARGET.
021500******************************************************************
021600 200-SCAN-PATIENTS-RTN.
021700     MOVE "200-SCAN-PATIENTS-RTN" TO PARA-NAME.
021800     ADD 1 TO PAT-RECORDS-READ.
021900     IF PAT-OPTED-IN
022000         MOVE WS-NOW-STAMP-EDIT TO PL-TIMESTAMP
022100         MOVE WS-BCST-TITLE     TO PL-TITLE
022200         MOVE WS-BCST-MESSAGE   TO PL-MESSAGE
022300         MOVE PAT-ID            TO PL-PAT-ID
022400         MOVE PAT-EMAIL         TO PL-PAT-EMAIL
022500         WRITE PROMO-LOG-REC
022600         ADD 1 TO PAT-NOTIFIED-COUNT
022700     END-IF.
022800     READ PATFILE
022900         AT END SET NO-MORE-PATIENT-RECS TO TRUE
023000     END-READ.
023100 200-EXIT.
023200     EXIT.
023300
023400 700-CLOSE-FILES.
023500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
023600     CLOSE PATFILE, PROMLOG-FILE, SYSOUT.
023700 700-EXIT.
023800     EXIT.
023900
024000 900-CLEANUP.
024100     MOVE "900-CLEANUP" TO PARA-NAME.
024200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
024300     DISPLAY "** PATIENTS READ **".
024400     DISPLAY PAT-RECORDS-READ-D.
024500     DISPLAY "** PATIENTS NOTIFIED **".
024600     DISPLAY PAT-NOTIFIED-COUNT-D.
024700     DISPLAY "******** NORMAL END OF JOB PROMOBCST ********".
024800 900-EXIT.
024900     EXIT.
025000
025100 1000-ABEND-RTN.
025200     MOVE PARA-NAME TO ABEND-PARA.
025300     MOVE SPACES TO ACTUAL-VAL.
025400     WRITE SYSOUT-REC FROM ABEND-REC.
025500     DISPLAY "*** ABNORMAL END OF JOB-PROMOBCST ***" UPON CONSOLE.
025600     DIVIDE ZERO-VAL INTO ONE-VAL.
