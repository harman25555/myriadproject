000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AUTHSRCH.
000400 AUTHOR. R L WHITFIELD.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/09.
000700 DATE-COMPILED. 04/11/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* AUTHSRCH IS THE CENTRE'S LOGIN LOOKUP JOB.  IT TAKES ONE
001100* CREDENTIAL REQUEST (EMAIL + PASSWORD) OFF AUTHREQ-FILE AND
001200* SEARCHES THE THREE LOGIN FILES IN THE ORDER THE FRONT DESK
001300* WANTED - ADMINISTRATOR FIRST, THEN CLINICIAN, THEN PATIENT -
001400* STOPPING ON THE FIRST MATCH.  EMAIL IS COMPARED WITHOUT REGARD
001500* TO CASE (DESK STAFF KEY ADDRESSES IN ALL SORTS OF WAYS), BUT
001600* THE PASSWORD IS COMPARED EXACTLY AS KEYED.
001700*
001800* IF admins.csv IS EMPTY OR NOT YET ON THE VOLUME THIS JOB SEEDS
001900* ONE DEFAULT ADMINISTRATOR RECORD BEFORE SEARCHING SO THE CENTRE
002000* CAN NEVER BE LOCKED OUT OF ITS OWN SYSTEM - SEE 050-OPEN-ADMIN.
002100*
002200* CHANGE LOG
002300* 2009-04-11  RLW  ORIGINAL - BUILT OFF THE OLD PATSRCH EQUIPMENT CL09RLW 
002400*                  LOOKUP FOR THE TREATMENT CENTRE CONVERSION.
002500*                  DROPPED THE EQUIPMENT TABLE AND COST-CALC CALL,
002600*                  THIS JOB ONLY MATCHES CREDENTIALS NOW
002700* 2012-03-02  RLW  ADDED THE DEFAULT-ADMIN SEED IN 050-OPEN-ADMIN CL12RLW 
002800*                  DESK LOCKED THEMSELVES OUT WHEN admins.csv WAS
002900*                  ACCIDENTALLY PURGED DURING A VOLUME MOVE
003000* 1998-11-09  JHS  Y2K REMEDIATION - NO DATE ARITHMETIC ON THIS   CL98JHS 
003100*                  JOB, WS-CUR-YY IS DISPLAY-ONLY, NO CHANGE MADE
003200* 2016-11-30  DCH  SEARCH ORDER CHANGED TO ADMIN/CLINICIAN/PATIENTCL16DCH 
003300*                  PER DESK MANAGER REQUEST - WAS PATIENT FIRST
003400* 2022-06-14  KPN  REPLACED THE OLD FUNCTION UPPER-CASE CALL WITH CL22KPN
003500*                  INSPECT ... CONVERTING - THIS COMPILER RELEASE
003600*                  DOES NOT CARRY THAT INTRINSIC FUNCTION
003650* 2023-02-09  TLB  DROPPED THE UPSI-0 SEED-ADMIN-SWITCH - NOTHING CL23TLB 
003660*                  IN THIS JOB EVER TESTED IT, AND NO UPSI
003670*                  PARAMETER WAS EVER SET FOR THIS STEP IN THE
003680*                  JCL.  LEFTOVER FROM A PATTERN THAT NEVER GOT
003690*                  WIRED UP HERE
003692* 2023-05-16  TLB  WS-REQ-EMAIL-LOCAL/-DOMAIN WERE CARRIED BUT    CL23TLB 
003693*                  NEVER ACTUALLY SPLIT OUT OF THE REQUEST EMAIL -
003694*                  000-HOUSEKEEPING NOW UNSTRINGS ON "@" AND SKIPS
003695*                  ALL THREE SEARCHES WHEN THE DOMAIN HALF COMES
003696*                  BACK BLANK, SINCE A CREDENTIAL WITH NO DOMAIN
003697*                  CANNOT MATCH ANY MASTER RECORD ANYWAY
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z".
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT AUTHREQ-FILE
005500     ASSIGN TO UT-S-AUTHREQ
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS RQCODE.
005800
005900     SELECT AUTHRESP-FILE
006000     ASSIGN TO UT-S-AUTHRESP
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS RSCODE.
006300
006400     SELECT ADMNFILE
006500     ASSIGN TO UT-S-ADMNFILE
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS AFCODE.
006800
006900     SELECT CLINFILE
007000     ASSIGN TO UT-S-CLINFILE
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS CFCODE.
007300
007400     SELECT PATFILE
007500     ASSIGN TO UT-S-PATFILE
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS PFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC                         PIC X(130).
008800
008900****** ONE CREDENTIAL REQUEST PER RUN OF THIS JOB - EMAIL AND
009000****** PASSWORD AS KEYED AT THE LOGIN SCREEN, NO EDITING DONE
009100****** UPSTREAM OF THIS JOB
009200 FD  AUTHREQ-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 100 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS AUTHREQ-REC.
009800 01  AUTHREQ-REC.
009900     05  AUTHR-EMAIL                    PIC X(60).
010000     05  AUTHR-PASS                     PIC X(30).
010100     05  FILLER                         PIC X(10).
010200
010300****** ONE RESULT RECORD WRITTEN PER RUN - FOUND/NOT-FOUND,
010400****** THE ROLE THE MATCH CAME FROM, AND THE MATCHED ID/NAME
010500 FD  AUTHRESP-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 100 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS AUTHRESP-REC.
011100 01  AUTHRESP-REC.
011200     05  AUTHS-FOUND-SW                 PIC X(01).
011300         88  AUTHS-FOUND                VALUE "Y".
011400         88  AUTHS-NOT-FOUND            VALUE "N".
011500     05  AUTHS-ROLE                     PIC X(10).
011600         88  AUTHS-ROLE-ADMIN           VALUE "ADMIN".
011700         88  AUTHS-ROLE-CLINICIAN       VALUE "CLINICIAN".
011800         88  AUTHS-ROLE-PATIENT         VALUE "PATIENT".
011900     05  AUTHS-ID                       PIC X(36).
012000     05  AUTHS-NAME                     PIC X(40).
012100     05  FILLER                         PIC X(13).
012200
012300 FD  ADMNFILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     DATA RECORD IS ADMN-MASTER-REC.
012700     COPY ADMNMSTR.
012800
012900 FD  CLINFILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     DATA RECORD IS CLIN-MASTER-REC.
013300     COPY CLINMSTR.
013400
013500 FD  PATFILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     DATA RECORD IS PATIENT-MASTER-REC.
013900     COPY PATMSTR.
014000
014100 WORKING-STORAGE SECTION.
014200 01  FILE-STATUS-CODES.
014300     05  RQCODE                  PIC X(2).
014400         88 RQCODE-OK     VALUE "00".
014500         88 RQCODE-EOF    VALUE "10".
014600     05  RSCODE                  PIC X(2).
014700         88 RSCODE-OK     VALUE "00".
014800     05  AFCODE                  PIC X(2).
014900         88 AFCODE-OK     VALUE "00".
015000         88 ADMN-FILE-MISSING VALUE "35".
015100     05  CFCODE                  PIC X(2).
015200         88 CFCODE-OK     VALUE "00".
015300     05  PFCODE                  PIC X(2).
015400         88 PFCODE-OK     VALUE "00".
015500
015600 77  MORE-ADMN-SW                PIC X(1) VALUE "Y".
015700     88 NO-MORE-ADMN      VALUE "N".
015800 77  MORE-CLIN-SW                PIC X(1) VALUE "Y".
015900     88 NO-MORE-CLIN      VALUE "N".
016000 77  MORE-PAT-SW                 PIC X(1) VALUE "Y".
016100     88 NO-MORE-PAT       VALUE "N".
016200 77  AUTH-MATCH-SW               PIC X(1) VALUE "N".
016300     88 AUTH-MATCH-FOUND  VALUE "Y".
016400
016500 01  WS-REQ-EMAIL-AREA.
016600     05  WS-REQ-EMAIL-UC             PIC X(60).
016700 01  WS-REQ-EMAIL-SPLIT REDEFINES WS-REQ-EMAIL-AREA.
016800     05  WS-REQ-EMAIL-LOCAL          PIC X(30).
016900     05  WS-REQ-EMAIL-DOMAIN         PIC X(30).
017000
017100 01  WS-MSTR-EMAIL-UC                PIC X(60).
017200
017300 01  WS-CURRENT-DATE.
017400     05  WS-CUR-DATE                 PIC 9(6).
017500 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
017600     05  WS-CUR-YY                   PIC 9(2).
017700     05  WS-CUR-MM                   PIC 9(2).
017800     05  WS-CUR-DD                   PIC 9(2).
017900
018000 01  WS-MATCH-COUNTS.
018100     05  WS-ADMN-TRIES               PIC S9(4) COMP.
018200     05  WS-CLIN-TRIES               PIC S9(4) COMP.
018300     05  WS-PAT-TRIES                PIC S9(4) COMP.
018400 01  WS-MATCH-COUNTS-DISPLAY REDEFINES WS-MATCH-COUNTS.
018500     05  WS-ADMN-TRIES-D             PIC 9(4).
018600     05  WS-CLIN-TRIES-D             PIC 9(4).
018700     05  WS-PAT-TRIES-D              PIC 9(4).
018800
018900 01  WS-SEED-ADMN-ID             PIC X(36)
019000     VALUE "00000000-0000-0000-0000-000000000001".
019100 01  WS-SEED-ADMN-NAME           PIC X(40)
019200     VALUE "DEFAULT ADMINISTRATOR".
019300 01  WS-SEED-ADMN-EMAIL          PIC X(60)
019400     VALUE "admin@treatmentcentre.local".
019500 01  WS-SEED-ADMN-PASS           PIC X(30)
019600     VALUE "admin123".
019700
019800 77  ZERO-VAL                    PIC 9 VALUE ZERO.
019900 77  ONE-VAL                     PIC 9 VALUE 1.
020000
020100 COPY ABENDREC.
020200
020300 PROCEDURE DIVISION.
020400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020500     PERFORM 200-SEARCH-ADMIN-RTN THRU 200-EXIT.
020600     IF NOT AUTH-MATCH-FOUND
020700         PERFORM 300-SEARCH-CLINICIAN-RTN THRU 300-EXIT.
020800     IF NOT AUTH-MATCH-FOUND
020900         PERFORM 400-SEARCH-PATIENT-RTN THRU 400-EXIT.
021000     PERFORM 900-CLEANUP THRU 900-EXIT.
021100     MOVE ZERO TO RETURN-CODE.
021200     GOBACK.
021300
021400 000-HOUSEKEEPING.
021500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021600     DISPLAY "******** BEGIN JOB AUTHSRCH ********".
021700     ACCEPT WS-CURRENT-DATE FROM DATE.
021800     INITIALIZE WS-MATCH-COUNTS.
021900     MOVE "N" TO AUTH-MATCH-SW.
022000     MOVE "N" TO AUTHS-FOUND-SW.
022100
022200     OPEN INPUT AUTHREQ-FILE.
022300     OPEN OUTPUT AUTHRESP-FILE.
022400     OPEN OUTPUT SYSOUT.
022500
022600     READ AUTHREQ-FILE
022700         AT END
022800         MOVE "EMPTY AUTHREQ-FILE - NO CREDENTIAL TO CHECK"
022900              TO ABEND-REASON
023000         GO TO 1000-ABEND-RTN
023100     END-READ.
023200
023300     MOVE AUTHR-EMAIL TO WS-REQ-EMAIL-UC.
023400     INSPECT WS-REQ-EMAIL-UC CONVERTING
023500         "abcdefghijklmnopqrstuvwxyz"
023600         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023620
023640****** A CREDENTIAL WITH NO "@" HAS NO DOMAIN HALF AND CANNOT
023660****** MATCH ANY MASTER RECORD - SKIP ALL THREE SEARCHES RATHER
023680****** THAN BURN I/O LOOKING FOR SOMETHING THAT CANNOT BE THERE
023700     UNSTRING WS-REQ-EMAIL-UC DELIMITED BY "@"
023720         INTO WS-REQ-EMAIL-LOCAL WS-REQ-EMAIL-DOMAIN
023740     END-UNSTRING.
023760     IF WS-REQ-EMAIL-DOMAIN = SPACES
023780         SET AUTH-MATCH-FOUND TO TRUE
023790         MOVE "N" TO AUTHS-FOUND-SW
023795     END-IF.
023797
023800     PERFORM 050-OPEN-ADMIN THRU 050-EXIT.
023900     OPEN INPUT CLINFILE.
024000     OPEN INPUT PATFILE.
024100 000-EXIT.
024200     EXIT.
024300
024400****** 050-OPEN-ADMIN OPENS admins.csv AND, IF THE VOLUME HAS
024500****** NO FILE THERE AT ALL, SEEDS ONE DEFAULT RECORD SO THE
024600****** CENTRE IS NEVER SHUT OUT OF ITS OWN ADMINISTRATION JOBS
024700 050-OPEN-ADMIN.
024800     MOVE "050-OPEN-ADMIN" TO PARA-NAME.
024900     OPEN INPUT ADMNFILE.
025000     IF ADMN-FILE-MISSING
025100         CLOSE ADMNFILE
025200         OPEN OUTPUT ADMNFILE
025300         MOVE WS-SEED-ADMN-ID    TO ADM-ID
025400         MOVE WS-SEED-ADMN-NAME  TO ADM-NAME
025500         MOVE WS-SEED-ADMN-EMAIL TO ADM-EMAIL
025600         MOVE WS-SEED-ADMN-PASS  TO ADM-PASS
025700         WRITE ADMN-MASTER-REC
025800         CLOSE ADMNFILE
025900         DISPLAY "SEEDED DEFAULT ADMIN ON " WS-CUR-MM "/"
026000                 WS-CUR-DD "/" WS-CUR-YY
026100         OPEN INPUT ADMNFILE
026200     END-IF.
026300 050-EXIT.
026400     EXIT.
026500
026600****** 200/300/400 SEARCH THE THREE LOGIN FILES IN DESK ORDER.
026700****** EACH IS A PAIR - AN OUTER PARAGRAPH THAT PRIMES THE READ
026800****** AND DRIVES THE LOOP, AN INNER PARAGRAPH THAT CHECKS ONE
026900****** RECORD AND READS THE NEXT.  MAINLINE SKIPS A FILE ENTIRELY
027000****** ONCE A MATCH IS FOUND.
027100 200-SEARCH-ADMIN-RTN.
027200     MOVE "200-SEARCH-ADMIN-RTN" TO PARA-NAME.
027300     READ ADMNFILE
027400         AT END SET NO-MORE-ADMN TO TRUE
027500     END-READ.
027600     PERFORM 210-CHECK-ONE-ADMIN THRU 210-EXIT
027700             UNTIL NO-MORE-ADMN OR AUTH-MATCH-FOUND.
027800 200-EXIT.
027900     EXIT.
028000
028100 210-CHECK-ONE-ADMIN.
028200     MOVE "210-CHECK-ONE-ADMIN" TO PARA-NAME.
028300     ADD 1 TO WS-ADMN-TRIES.
028400     MOVE ADM-EMAIL TO WS-MSTR-EMAIL-UC.
028500     INSPECT WS-MSTR-EMAIL-UC CONVERTING
028600         "abcdefghijklmnopqrstuvwxyz"
028700         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028800     IF WS-MSTR-EMAIL-UC = WS-REQ-EMAIL-UC
028900             AND ADM-PASS = AUTHR-PASS
029000         SET AUTH-MATCH-FOUND TO TRUE
029100         SET AUTHS-FOUND TO TRUE
029200         SET AUTHS-ROLE-ADMIN TO TRUE
029300         MOVE ADM-ID   TO AUTHS-ID
029400         MOVE ADM-NAME TO AUTHS-NAME
029500         GO TO 210-EXIT
029600     END-IF.
029700     READ ADMNFILE
029800         AT END SET NO-MORE-ADMN TO TRUE
029900     END-READ.
030000 210-EXIT.
030100     EXIT.
030200
030300 300-SEARCH-CLINICIAN-RTN.
030400     MOVE "300-SEARCH-CLINICIAN-RTN" TO PARA-NAME.
030500     READ CLINFILE
030600         AT END SET NO-MORE-CLIN TO TRUE
030700     END-READ.
030800     PERFORM 310-CHECK-ONE-CLINICIAN THRU 310-EXIT
030900             UNTIL NO-MORE-CLIN OR AUTH-MATCH-FOUND.
031000 300-EXIT.
031100     EXIT.
031200
031300 310-CHECK-ONE-CLINICIAN.
031400     MOVE "310-CHECK-ONE-CLINICIAN" TO PARA-NAME.
031500     ADD 1 TO WS-CLIN-TRIES.
031600     MOVE CLN-EMAIL TO WS-MSTR-EMAIL-UC.
031700     INSPECT WS-MSTR-EMAIL-UC CONVERTING
031800         "abcdefghijklmnopqrstuvwxyz"
031900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032000     IF WS-MSTR-EMAIL-UC = WS-REQ-EMAIL-UC
032100             AND CLN-PASS = AUTHR-PASS
032200         SET AUTH-MATCH-FOUND TO TRUE
032300         SET AUTHS-FOUND TO TRUE
032400         SET AUTHS-ROLE-CLINICIAN TO TRUE
032500         MOVE CLN-ID   TO AUTHS-ID
032600         MOVE CLN-NAME TO AUTHS-NAME
032700         GO TO 310-EXIT
032800     END-IF.
032900     READ CLINFILE
033000         AT END SET NO-MORE-CLIN TO TRUE
033100     END-READ.
033200 310-EXIT.
033300     EXIT.
033400
033500 400-SEARCH-PATIENT-RTN.
033600     MOVE "400-SEARCH-PATIENT-RTN" TO PARA-NAME.
033700     READ PATFILE
033800         AT END SET NO-MORE-PAT TO TRUE
033900     END-READ.
034000     PERFORM 410-CHECK-ONE-PATIENT THRU 410-EXIT
034100             UNTIL NO-MORE-PAT OR AUTH-MATCH-FOUND.
034200 400-EXIT.
034300     EXIT.
034400
034500 410-CHECK-ONE-PATIENT.
034600     MOVE "410-CHECK-ONE-PATIENT" TO PARA-NAME.
034700     ADD 1 TO WS-PAT-TRIES.
034800     MOVE PAT-EMAIL TO WS-MSTR-EMAIL-UC.
034900     INSPECT WS-MSTR-EMAIL-UC CONVERTING
035000         "abcdefghijklmnopqrstuvwxyz"
035100         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035200     IF WS-MSTR-EMAIL-UC = WS-REQ-EMAIL-UC
035300             AND PAT-PASS = AUTHR-PASS
035400         SET AUTH-MATCH-FOUND TO TRUE
035500         SET AUTHS-FOUND TO TRUE
035600         SET AUTHS-ROLE-PATIENT TO TRUE
035700         MOVE PAT-ID   TO AUTHS-ID
035800         MOVE PAT-NAME TO AUTHS-NAME
035900         GO TO 410-EXIT
036000     END-IF.
036100     READ PATFILE
036200         AT END SET NO-MORE-PAT TO TRUE
036300     END-READ.
036400 410-EXIT.
036500     EXIT.
036600
036700 700-CLOSE-FILES.
036800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
036900     CLOSE AUTHREQ-FILE, AUTHRESP-FILE,
037000           ADMNFILE, CLINFILE, PATFILE, SYSOUT.
037100 700-EXIT.
037200     EXIT.
037300
037400 900-CLEANUP.
037500     MOVE "900-CLEANUP" TO PARA-NAME.
037600     WRITE AUTHRESP-REC.
037700     DISPLAY "ADMIN TRIES     " WS-ADMN-TRIES-D.
037800     DISPLAY "CLINICIAN TRIES " WS-CLIN-TRIES-D.
037900     DISPLAY "PATIENT TRIES   " WS-PAT-TRIES-D.
038000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
038100     DISPLAY "******** NORMAL END OF JOB AUTHSRCH ********".
038200 900-EXIT.
038300     EXIT.
038400
038500 1000-ABEND-RTN.
038600     MOVE PARA-NAME TO ABEND-PARA.
038700     MOVE WS-REQ-EMAIL-DOMAIN TO ACTUAL-VAL.
038800     WRITE SYSOUT-REC FROM ABEND-REC.
038900     DISPLAY "*** ABNORMAL END OF JOB-AUTHSRCH ***" UPON CONSOLE.
039000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
039100     DIVIDE ZERO-VAL INTO ONE-VAL.
