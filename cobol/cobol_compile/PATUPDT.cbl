000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* PATUPDT APPLIES THE GOOD TRANSACTIONS PATEDIT WROTE TO
001100* PATEDIT-FILE AGAINST patients.csv.  THE WHOLE BATCH IS LOADED
001200* INTO A WORKING-STORAGE TABLE FIRST (THE OLD PATMSTR IS READ
001300* ONLY ONCE, SEQUENTIALLY, SO WE CANNOT GO BACK TO IT PER
001400* TRANSACTION THE WAY THE OLD VSAM RANDOM UPDATE DID).  EVERY OLD
001500* MASTER RECORD IS COPIED TO THE NEW MASTER, MODIFIED IN PLACE
001600* WHEN A TRANSACTION MATCHES ITS PAT-ID; REGISTER-WALKIN AND
001700* REGISTER-NEW CARRY NO EXISTING PAT-ID SO THEIR NEW RECORDS ARE
001800* APPENDED ONCE THE OLD MASTER IS EXHAUSTED.
001900*
002000* CHANGE LOG
002100* 2009-04-22  RLW  ORIGINAL - REWORKED FROM DALYUPDT'S VSAM       CL09RLW 
002200*                  RANDOM-UPDATE LOGIC FOR THE TREATMENT CENTRE
002300*                  CONVERSION.  patients.csv IS LINE SEQUENTIAL,
002400*                  NOT VSAM, SO THIS IS AN OLD-MASTER/NEW-MASTER
002500*                  FULL-FILE REWRITE INSTEAD OF REWRITE-BY-KEY
002600* 2012-07-09  RLW  ADDED SET-MKTG-OPTIN HANDLING                  CL12RLW 
002700* 2015-01-14  DCH  ADDED FLAG-NONPAY HANDLING                     CL15DCH 
002800* 2019-03-12  KPN  ADDED UPGRADE-WALKIN - CLEARS PAT-REGISTERED   CL19KPN
002900*                  TO "true" AND MOVES IN THE NEW EMAIL/PASSWORD
002950* 2023-02-09  TLB  DROPPED THE UPSI-0 SEED-ADMIN-SWITCH - NOTHING CL23TLB 
002960*                  IN THIS JOB EVER TESTED IT, AND NO UPSI
002970*                  PARAMETER WAS EVER SET FOR THIS STEP IN THE
002980*                  JCL.  LEFTOVER FROM A PATTERN THAT NEVER GOT
002990*                  WIRED UP HERE
002992* 2023-03-21  TLB  REGISTER-NEW WAS HARD-SETTING PAT-MKTG-OPTIN   CL23TLB 
002994*                  TO "false" NO MATTER WHAT THE SIGNUP SCREEN
002996*                  SENT - MOVED WS-TRX-OPTIN-VALUE IN INSTEAD,
002998*                  SAME AS SET-MKTG-OPTIN ALREADY DOES. WALK-IN
002999*                  STAYS HARD-SET TO "false", THAT PART IS RIGHT
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT
004300     ASSIGN TO UT-S-SYSOUT
004400       ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT PATEDIT-FILE
004700     ASSIGN TO UT-S-PATEDIT
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS IFCODE.
005000
005100     SELECT PAT-OLD-MSTR
005200     ASSIGN TO UT-S-PATOLDM
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OMCODE.
005500
005600     SELECT PAT-NEW-MSTR
005700     ASSIGN TO UT-S-PATNEWM
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS NMCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SYSOUT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 100 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS SYSOUT-REC.
006900 01  SYSOUT-REC  PIC X(100).
007000
007100 FD  PATEDIT-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 200 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS PATEDIT-REC.
007700 01  PATEDIT-REC.
007800     05  PE-TRX-CODE                PIC X(20).
007900         88  PE-REGISTER-WALKIN     VALUE "REGISTER-WALKIN".
008000         88  PE-REGISTER-NEW        VALUE "REGISTER-NEW".
008100         88  PE-FLAG-NONPAY         VALUE "FLAG-NONPAY".
008200         88  PE-SET-MKTG-OPTIN      VALUE "SET-MKTG-OPTIN".
008300         88  PE-UPGRADE-WALKIN      VALUE "UPGRADE-WALKIN".
008400     05  PE-PAT-ID                  PIC X(36).
008500     05  PE-NAME                    PIC X(40).
008600     05  PE-EMAIL                   PIC X(60).
008700     05  PE-PASS                    PIC X(30).
008800     05  PE-OPTIN-VALUE             PIC X(05).
008900     05  FILLER                     PIC X(09).
009000
009100 FD  PAT-OLD-MSTR
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS OLD-PATIENT-REC.
009500     COPY PATMSTR REPLACING ==PATIENT-MASTER-REC== BY
009600                            ==OLD-PATIENT-REC==.
009700
009800 FD  PAT-NEW-MSTR
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS PATIENT-MASTER-REC.
010200     COPY PATMSTR.
010300
010400 WORKING-STORAGE SECTION.
010500 01  FILE-STATUS-CODES.
010600     05  IFCODE                  PIC X(2).
010700         88 NO-MORE-TRX   VALUE "10".
010800     05  OMCODE                  PIC X(2).
010900         88 NO-MORE-OLD-MSTR VALUE "10".
011000     05  NMCODE                  PIC X(2).
011100         88 NMCODE-OK     VALUE "00".
011200
011300 77  MORE-TRX-SW                 PIC X(01) VALUE "Y".
011400     88  NO-MORE-TRX-RECS VALUE "N".
011500 77  MORE-OLD-MSTR-SW             PIC X(01) VALUE "Y".
011600     88  NO-MORE-OLD-MSTR-RECS VALUE "N".
011700 77  TRX-MATCHED-SW               PIC X(01) VALUE "N".
011800     88  TRX-WAS-MATCHED  VALUE "Y".
011900
012000 01  WS-TRX-TABLE.
012100     05  WS-TRX-ENTRY OCCURS 2000 TIMES INDEXED BY TRX-IDX.
012200         10  WS-TRX-CODE            PIC X(20).
012300             88  WS-TX-REGISTER-WALKIN VALUE "REGISTER-WALKIN".
012400             88  WS-TX-REGISTER-NEW    VALUE "REGISTER-NEW".
012500             88  WS-TX-FLAG-NONPAY     VALUE "FLAG-NONPAY".
012600             88  WS-TX-SET-MKTG-OPTIN  VALUE "SET-MKTG-OPTIN".
012700             88  WS-TX-UPGRADE-WALKIN  VALUE "UPGRADE-WALKIN".
012800         10  WS-TRX-PAT-ID          PIC X(36).
012900         10  WS-TRX-NAME            PIC X(40).
013000         10  WS-TRX-EMAIL           PIC X(60).
013100         10  WS-TRX-PASS            PIC X(30).
013200         10  WS-TRX-OPTIN-VALUE     PIC X(05).
013300         10  WS-TRX-APPLIED-SW      PIC X(01) VALUE "N".
013400             88  WS-TRX-APPLIED     VALUE "Y".
013450         10  FILLER                 PIC X(08).
013500
013600 01  WS-TRX-COUNT                 PIC S9(4) COMP VALUE ZERO.
013700 01  WS-TRX-COUNT-D REDEFINES WS-TRX-COUNT PIC 9(4).
013800
013900 01  WS-CURRENT-DATE.
014000     05  WS-CUR-DATE                  PIC 9(6).
014100 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
014200     05  WS-CUR-YY                    PIC 9(2).
014300     05  WS-CUR-MM                    PIC 9(2).
014400     05  WS-CUR-DD                    PIC 9(2).
014500
014600 01  COUNTERS-AND-ACCUMULATORS.
014700     05 TRX-READ                 PIC S9(9) COMP.
014800     05 OLD-MSTR-READ             PIC S9(9) COMP.
014900     05 NEW-MSTR-WRITTEN          PIC S9(9) COMP.
015000     05 APPENDED-NEW-PATIENTS     PIC S9(9) COMP.
015100 01  COUNTERS-DISPLAY REDEFINES COUNTERS-AND-ACCUMULATORS.
015200     05 TRX-READ-D                PIC 9(9).
015300     05 OLD-MSTR-READ-D           PIC 9(9).
015400     05 NEW-MSTR-WRITTEN-D        PIC 9(9).
015500     05 APPENDED-NEW-PATIENTS-D   PIC 9(9).
015600
015700 77  ZERO-VAL                    PIC 9 VALUE ZERO.
015800 77  ONE-VAL                     PIC 9 VALUE 1.
015900
016000 COPY ABENDREC.
016100
016200 PROCEDURE DIVISION.
016300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016400     PERFORM 200-REWRITE-MASTER-RTN THRU 200-EXIT
016500             UNTIL NO-MORE-OLD-MSTR-RECS.
016600     PERFORM 300-APPEND-NEW-PATIENTS-RTN THRU 300-EXIT
016700             VARYING TRX-IDX FROM 1 BY 1
016800             UNTIL TRX-IDX > WS-TRX-COUNT.
016900     PERFORM 900-CLEANUP THRU 900-EXIT.
017000     MOVE ZERO TO RETURN-CODE.
017100     GOBACK.
017200
017300 000-HOUSEKEEPING.
017400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017500     DISPLAY "******** BEGIN JOB PATUPDT ********".
017600     ACCEPT WS-CURRENT-DATE FROM DATE.
017700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017800     OPEN INPUT PATEDIT-FILE.
017900     OPEN INPUT PAT-OLD-MSTR.
018000     OPEN OUTPUT PAT-NEW-MSTR.
018100     OPEN OUTPUT SYSOUT.
018200
018300     PERFORM 050-LOAD-TRX-TABLE THRU 050-EXIT
018400             UNTIL NO-MORE-TRX-RECS.
018500
018600     READ PAT-OLD-MSTR
018700         AT END SET NO-MORE-OLD-MSTR-RECS TO TRUE
018800     END-READ.
018900 000-EXIT.
019000     EXIT.
019100
019200******************************************************************
019300* 050-LOAD-TRX-TABLE READS THE WHOLE PATEDIT-FILE BATCH INTO
019400* WORKING STORAGE SO EVERY TRANSACTION CAN BE MATCHED AGAINST
019500* THE OLD MASTER IN A SINGLE SEQUENTIAL PASS.
019600******************************************************************
019700 050-LOAD-TRX-TABLE.
019800     MOVE "050-LOAD-TRX-TABLE" TO PARA-NAME.
019900     READ PATEDIT-FILE
020000         AT END SET NO-MORE-TRX-RECS TO TRUE
020100         GO TO 050-EXIT
020200     END-READ.
020300     ADD 1 TO TRX-READ.
020400     ADD 1 TO WS-TRX-COUNT.
020500     SET TRX-IDX TO WS-TRX-COUNT.
020600     MOVE PE-TRX-CODE     TO WS-TRX-CODE(TRX-IDX).
020700     MOVE PE-PAT-ID       TO WS-TRX-PAT-ID(TRX-IDX).
020800     MOVE PE-NAME         TO WS-TRX-NAME(TRX-IDX).
020900     MOVE PE-EMAIL        TO WS-TRX-EMAIL(TRX-IDX).
021000     MOVE PE-PASS         TO WS-TRX-PASS(TRX-IDX).
021100     MOVE PE-OPTIN-VALUE  TO WS-TRX-OPTIN-VALUE(TRX-IDX).
021200     MOVE "N"             TO WS-TRX-APPLIED-SW(TRX-IDX).
021300 050-EXIT.
021400     EXIT.
021500
021600******************************************************************
021700* 200-REWRITE-MASTER-RTN - THE OLD-MASTER/NEW-MASTER SPLICE.
021800* EVERY RECORD ON THE OLD MASTER IS COPIED THROUGH; IF A
021900* TRANSACTION IN THE TABLE MATCHES ITS PAT-ID THE RECORD IS
022000* MODIFIED IN PLACE BEFORE THE WRITE.
022100******************************************************************
022200 200-REWRITE-MASTER-RTN.
022300     MOVE "200-REWRITE-MASTER-RTN" TO PARA-NAME.
022400     ADD 1 TO OLD-MSTR-READ.
022500     MOVE OLD-PATIENT-REC TO PATIENT-MASTER-REC.
022600
022700     MOVE "N" TO TRX-MATCHED-SW.
022800     SEARCH WS-TRX-ENTRY VARYING TRX-IDX
022900         AT END
023000             CONTINUE
023100         WHEN WS-TRX-PAT-ID(TRX-IDX) = PAT-ID
023200                 AND NOT WS-TRX-APPLIED(TRX-IDX)
023300                 AND (WS-TX-FLAG-NONPAY(TRX-IDX)
023400                   OR WS-TX-SET-MKTG-OPTIN(TRX-IDX)
023500                   OR WS-TX-UPGRADE-WALKIN(TRX-IDX))
023600             SET TRX-WAS-MATCHED TO TRUE
023700             PERFORM 250-APPLY-TRANSACTION-RTN THRU 250-EXIT
023800             SET WS-TRX-APPLIED(TRX-IDX) TO TRUE
023900     END-SEARCH.
024000
024100     WRITE PATIENT-MASTER-REC.
024200     ADD 1 TO NEW-MSTR-WRITTEN.
024300
024400     READ PAT-OLD-MSTR
024500         AT END SET NO-MORE-OLD-MSTR-RECS TO TRUE
024600     END-READ.
024700 200-EXIT.
024800     EXIT.
024900
025000******************************************************************
025100* 250-APPLY-TRANSACTION-RTN - ONE EXISTING-PATIENT TRANSACTION
025200* CODE AGAINST THE MASTER RECORD CURRENTLY IN WORKING STORAGE.
025300******************************************************************
025400 250-APPLY-TRANSACTION-RTN.
025500     MOVE "250-APPLY-TRANSACTION-RTN" TO PARA-NAME.
025600     EVALUATE TRUE
025700         WHEN WS-TX-FLAG-NONPAY(TRX-IDX)
025800             MOVE "true" TO PAT-NONPAY-FLG
025900
026000         WHEN WS-TX-SET-MKTG-OPTIN(TRX-IDX)
026100             MOVE WS-TRX-OPTIN-VALUE(TRX-IDX) TO PAT-MKTG-OPTIN
026200
026300         WHEN WS-TX-UPGRADE-WALKIN(TRX-IDX)
026400             MOVE "true"                  TO PAT-REGISTERED
026500             MOVE WS-TRX-EMAIL(TRX-IDX)    TO PAT-EMAIL
026600             MOVE WS-TRX-PASS(TRX-IDX)     TO PAT-PASS
026700     END-EVALUATE.
026800 250-EXIT.
026900     EXIT.
027000
027100******************************************************************
027200* 300-APPEND-NEW-PATIENTS-RTN - REGISTER-WALKIN AND REGISTER-NEW
027300* CARRY NO EXISTING PAT-ID, SO THEIR RECORDS ARE BUILT FRESH AND
027400* APPENDED TO THE NEW MASTER AFTER EVERY OLD RECORD IS COPIED.
027500******************************************************************
027600 300-APPEND-NEW-PATIENTS-RTN.
027700     MOVE "300-APPEND-NEW-PATIENTS-RTN" TO PARA-NAME.
027800     IF NOT WS-TX-REGISTER-WALKIN(TRX-IDX)
027900             AND NOT WS-TX-REGISTER-NEW(TRX-IDX)
028000         GO TO 300-EXIT.
028100
028200     INITIALIZE PATIENT-MASTER-REC.
028300     MOVE WS-TRX-PAT-ID(TRX-IDX) TO PAT-ID.
028400     MOVE WS-TRX-NAME(TRX-IDX)   TO PAT-NAME.
028500
028600     IF WS-TX-REGISTER-WALKIN(TRX-IDX)
028700         MOVE SPACES   TO PAT-EMAIL
028800         MOVE SPACES   TO PAT-PASS
028900         MOVE "false"  TO PAT-REGISTERED
029000         MOVE "false"  TO PAT-MKTG-OPTIN
029100     ELSE
029200         MOVE WS-TRX-EMAIL(TRX-IDX) TO PAT-EMAIL
029300         MOVE WS-TRX-PASS(TRX-IDX)  TO PAT-PASS
029400         MOVE "true"   TO PAT-REGISTERED
029450         MOVE WS-TRX-OPTIN-VALUE(TRX-IDX) TO PAT-MKTG-OPTIN
029600     END-IF.
029700     MOVE "false" TO PAT-NONPAY-FLG.
029800
029900     WRITE PATIENT-MASTER-REC.
030000     ADD 1 TO NEW-MSTR-WRITTEN.
030100     ADD 1 TO APPENDED-NEW-PATIENTS.
030200     SET WS-TRX-APPLIED(TRX-IDX) TO TRUE.
030300 300-EXIT.
030400     EXIT.
030500
030600 700-CLOSE-FILES.
030700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
030800     CLOSE PATEDIT-FILE, PAT-OLD-MSTR, PAT-NEW-MSTR, SYSOUT.
030900 700-EXIT.
031000     EXIT.
031100
031200 900-CLEANUP.
031300     MOVE "900-CLEANUP" TO PARA-NAME.
031400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
031500     DISPLAY "** TRANSACTIONS READ **".
031600     DISPLAY TRX-READ-D.
031700     DISPLAY "** OLD MASTER RECORDS READ **".
031800     DISPLAY OLD-MSTR-READ-D.
031900     DISPLAY "** NEW MASTER RECORDS WRITTEN **".
032000     DISPLAY NEW-MSTR-WRITTEN-D.
032100     DISPLAY "** NEW PATIENTS APPENDED **".
032200     DISPLAY APPENDED-NEW-PATIENTS-D.
032300     DISPLAY "******** NORMAL END OF JOB PATUPDT ********".
032400 900-EXIT.
032500     EXIT.
032600
032700 1000-ABEND-RTN.
032800     WRITE SYSOUT-REC FROM ABEND-REC.
032900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
033000     DISPLAY "*** ABNORMAL END OF JOB-PATUPDT ***" UPON CONSOLE.
033100     DIVIDE ZERO-VAL INTO ONE-VAL.
