000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRMTUPDT.
000400 AUTHOR. K P NADEL.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/03/09.
000700 DATE-COMPILED. 05/03/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* TRMTUPDT DRIVES THE TREATMENT STATE MACHINE - ASSESS, COST, AND
001100* MARK-PAID.  ASSESS ONLY RUNS FROM NEW_TREATMENT, COST ONLY
001200* RUNS FROM TREATMENT_ASSESSED (AND DOES NOT MOVE THE STATUS ON -
001300* THERE IS NO SEPARATE "COSTED" STATE ON DISK EVEN THOUGH THE
001400* COPYBOOK CARRIES A TRT-COSTED CONDITION NAME), AND MARK-PAID
001500* NEEDS ONLY A NON-ZERO TOTAL, REGARDLESS OF STATUS.
001600*
001700* BOTH treatments.csv AND treatment_entries.csv ARE REWRITTEN IN
001800* ONE PASS EACH.  THE ENTRY FILE IS SMALL ENOUGH TO HOLD WHOLE IN
001900* A WORKING-STORAGE TABLE (SAME IDIOM TRMTSRCH USED FOR ITS LAB
002000* TEST REFERENCE TABLE), WHICH LETS AN ASSESS OR COST TRANSACTION
002100* FIND AND CHANGE A TREATMENT'S ENTRIES WITHOUT A SECOND PASS OF
002200* THE FILE.
002300*
002400* CHANGE LOG
002500* 2009-05-03  RLW  ORIGINAL - REWORKED FROM TRMTUPDT'S CHARGE-    CL09RLW 
002600*                  ACCUMULATION LOGIC FOR THE TREATMENT CENTRE
002700*                  CONVERSION.  DROPPED THE DIAGNOSTIC-CODE HOLD
002800*                  AREA AND THE LAB/PHARMACY/ANCILLARY CHARGE
002900*                  BUCKETS - THIS SHOP ONLY HAS ONE CHARGE BUCKET,
003000*                  TRT-TOTAL
003100* 2015-02-18  DCH  ADDED THE ASSESS TRANSACTION AND THE NEW-      CL15DCH 
003200*                  TREATMENT/ASSESSED STATUS CHECKS
003300* 1999-01-07  JHS  Y2K REMEDIATION - TRT-CREATED YEAR FIELD NOW   CL99JHS 
003400*                  4 DIGITS THROUGHOUT, NO WINDOWING LOGIC ADDED
003500* 2019-03-12  KPN  ADDED THE COST TRANSACTION - CALLS TRMTCOST    CL19KPN 
003600*                  PER ENTRY, SKIPS AN ENTRY WHOSE TREATMENT TYPE
003700*                  WAS REMOVED FROM THE CATALOGUE SINCE ALLOCATION
003800* 2021-08-30  KPN  ADDED MARK-PAID - NO STATUS PRECONDITION, ONLY CL21KPN
003900*                  REQUIRES TRT-TOTAL GREATER THAN ZERO
003950* 2023-02-09  TLB  DROPPED THE UPSI-0 FULL-ASSESS-SWITCH -        CL23TLB 
003960*                  NOTHING IN THIS JOB EVER TESTED IT, AND NO
003970*                  UPSI PARAMETER WAS EVER SET FOR THIS STEP IN
003980*                  THE JCL.  LEFTOVER FROM A PATTERN THAT NEVER
003990*                  GOT WIRED UP HERE
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
005300         ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT UPDREQ-FILE ASSIGN TO UT-S-UPDREQ
005600         ACCESS MODE IS SEQUENTIAL FILE STATUS IS RQCODE.
005700
005800     SELECT UPDRESP-FILE ASSIGN TO UT-S-UPDRSP
005900         ACCESS MODE IS SEQUENTIAL FILE STATUS IS RSCODE.
006000
006100     SELECT TRTMTYPE ASSIGN TO UT-S-TRTMTYPE
006200         ACCESS MODE IS SEQUENTIAL FILE STATUS IS TFCODE.
006300
006400     SELECT TRT-OLD-MSTR ASSIGN TO UT-S-TRTOLDM
006500         ACCESS MODE IS SEQUENTIAL FILE STATUS IS OMCODE.
006600
006700     SELECT TRT-NEW-MSTR ASSIGN TO UT-S-TRTNEWM
006800         ACCESS MODE IS SEQUENTIAL FILE STATUS IS NMCODE.
006900
007000     SELECT TRE-OLD-MSTR ASSIGN TO UT-S-TREOLDM
007100         ACCESS MODE IS SEQUENTIAL FILE STATUS IS EOCODE.
007200
007300     SELECT TRE-NEW-MSTR ASSIGN TO UT-S-TRENEWM
007400         ACCESS MODE IS SEQUENTIAL FILE STATUS IS ENCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(130).
008500
008600****** ONE STATE-MACHINE TRANSACTION PER RECORD.  UPR-ENTRY-COUNT
008700****** GREATER THAN ZERO ON AN ASSESS MEANS THE FULL ENTRY LIST
008800****** WAS SUPPLIED AND REPLACES WHATEVER WAS THERE; ZERO MEANS
008900****** THE SIMPLE PATH (DUMMY ENTRY OR OVERWRITE-FIRST-NOTES)
009000 FD  UPDREQ-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 1467 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS UPDREQ-REC.
009600 01  UPDREQ-REC.
009700     05  UPR-TRX-CODE                PIC X(20).
009800         88  UPR-ASSESS              VALUE "ASSESS".
009900         88  UPR-COST                VALUE "COST".
010000         88  UPR-MARK-PAID           VALUE "MARK-PAID".
010100     05  UPR-TRT-ID                  PIC X(36).
010200     05  UPR-NOTES                   PIC X(200).
010300     05  UPR-ENTRY-COUNT             PIC 9(02).
010400     05  UPR-ENTRY OCCURS 5 TIMES.
010500         10  UPR-TT-ID               PIC X(36).
010600         10  UPR-QTY                 PIC S9(04).
010700         10  UPR-LN-NOTES            PIC X(200).
010800     05  FILLER                      PIC X(09).
010900
011000 FD  UPDRESP-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 110 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS UPDRESP-REC.
011600 01  UPDRESP-REC.
011700     05  UPS-TRT-ID                  PIC X(36).
011800     05  UPS-TRX-CODE                PIC X(20).
011900     05  UPS-STATUS-SW               PIC X(01).
012000         88  UPS-SUCCESS             VALUE "Y".
012100         88  UPS-FAILED              VALUE "N".
012200     05  UPS-REASON                  PIC X(40).
012300     05  FILLER                      PIC X(13).
012400
012500 FD  TRTMTYPE
012600     LABEL RECORDS ARE STANDARD
012700     DATA RECORD IS TRTM-TYPE-REC.
012800     COPY TRTMTYPE.
012900
013000 FD  TRT-OLD-MSTR
013100     LABEL RECORDS ARE STANDARD
013200     DATA RECORD IS OLD-TREATMENT-REC.
013300     COPY TREATMNT REPLACING ==TREATMENT-REC== BY
013400                             ==OLD-TREATMENT-REC==.
013500
013600 FD  TRT-NEW-MSTR
013700     LABEL RECORDS ARE STANDARD
013800     DATA RECORD IS TREATMENT-REC.
013900     COPY TREATMNT.
014000
014100 FD  TRE-OLD-MSTR
014200     LABEL RECORDS ARE STANDARD
014300     DATA RECORD IS OLD-ENTRY-REC.
014400     COPY TRTMENTR REPLACING ==TREATMENT-ENTRY-REC== BY
014500                             ==OLD-ENTRY-REC==.
014600
014700 FD  TRE-NEW-MSTR
014800     LABEL RECORDS ARE STANDARD
014900     DATA RECORD IS TREATMENT-ENTRY-REC.
015000     COPY TRTMENTR.
015100
015200 WORKING-STORAGE SECTION.
015300 01  FILE-STATUS-CODES.
015400     05  RQCODE                  PIC X(2).
015500         88 NO-MORE-REQUESTS  VALUE "10".
015600     05  RSCODE                  PIC X(2).
015700     05  TFCODE                  PIC X(2).
015800         88 NO-MORE-TRTMTYPE  VALUE "10".
015900     05  OMCODE                  PIC X(2).
016000         88 NO-MORE-TRT-OLD   VALUE "10".
016100     05  NMCODE                  PIC X(2).
016200     05  EOCODE                  PIC X(2).
016300         88 NO-MORE-TRE-OLD   VALUE "10".
016400     05  ENCODE                  PIC X(2).
016500
016600 77  MORE-TRT-OLD-SW              PIC X(01) VALUE "Y".
016700     88 NO-MORE-TRT-OLD-RECS VALUE "N".
016800
016900****** TREATMENT-TYPE PRICE LOOKUP TABLE - LOADED ONCE
017000 01  WS-TT-TABLE.
017100     05  WS-TT-ENTRY OCCURS 500 TIMES INDEXED BY TT-IDX.
017200         10  WS-TTK-ID               PIC X(36).
017300         10  WS-TTK-PRICE            PIC S9(7)V99 COMP-3.
017400 01  WS-TT-COUNT                     PIC S9(4) COMP VALUE ZERO.
017500
017600****** WHOLE treatment_entries.csv HELD IN WORKING STORAGE WHILE
017700****** THE TRANSACTION BATCH IS APPLIED - SAME SIZE CLASS OF
017800****** TABLE AS TRMTSRCH'S LAB TEST REFERENCE TABLE
017900 01  WS-ENTRY-TABLE.
018000     05  WS-ENT-ENTRY OCCURS 3000 TIMES INDEXED BY ENT-IDX.
018100         10  WS-ENT-TRT-ID           PIC X(36).
018200         10  WS-ENT-TT-ID            PIC X(36).
018300         10  WS-ENT-QTY              PIC S9(4) COMP-3.
018400         10  WS-ENT-NOTES            PIC X(200).
018500         10  WS-ENT-LINE-COST        PIC S9(7)V99 COMP-3.
018600         10  WS-ENT-DELETED-SW       PIC X(01) VALUE "N".
018700             88  WS-ENT-IS-DELETED   VALUE "Y".
018750         10  FILLER                  PIC X(08).
018800 01  WS-ENT-COUNT                    PIC S9(4) COMP VALUE ZERO.
018900
019000****** NEW ENTRIES CREATED BY ASSESS (DUMMY OR FULL-PATH
019100****** REPLACEMENT) ARE PARKED HERE AND APPENDED AT THE END
019200 01  WS-PENDING-TABLE.
019300     05  WS-PND-ENTRY OCCURS 500 TIMES INDEXED BY PND-IDX.
019400         10  WS-PND-TRT-ID           PIC X(36).
019500         10  WS-PND-TT-ID            PIC X(36).
019600         10  WS-PND-QTY              PIC S9(4) COMP-3.
019700         10  WS-PND-NOTES            PIC X(200).
019750         10  FILLER                  PIC X(08).
019800 01  WS-PND-COUNT                    PIC S9(4) COMP VALUE ZERO.
019900
020000****** THE TRANSACTION BATCH
020100 01  WS-TRX-TABLE.
020200     05  WS-TRX-ENTRY OCCURS 500 TIMES INDEXED BY TRX-IDX.
020300         10  WS-TRX-CODE             PIC X(20).
020400             88  WS-TX-ASSESS        VALUE "ASSESS".
020500             88  WS-TX-COST          VALUE "COST".
020600             88  WS-TX-MARK-PAID     VALUE "MARK-PAID".
020700         10  WS-TRX-TRT-ID           PIC X(36).
020800         10  WS-TRX-NOTES            PIC X(200).
020900         10  WS-TRX-ENTRY-COUNT      PIC 9(02) COMP.
021000         10  WS-TRX-LINE OCCURS 5 TIMES.
021100             15  WS-TRX-LN-TT-ID     PIC X(36).
021200             15  WS-TRX-LN-QTY       PIC S9(04) COMP-3.
021300             15  WS-TRX-LN-NOTES     PIC X(200).
021400         10  WS-TRX-APPLIED-SW       PIC X(01) VALUE "N".
021500             88  WS-TRX-APPLIED      VALUE "Y".
021600 01  WS-TRX-COUNT                    PIC S9(4) COMP VALUE ZERO.
021700 01  WS-TRX-COUNT-D REDEFINES WS-TRX-COUNT PIC 9(4).
021800
021900 01  WS-RUNNING-TOTAL                PIC S9(7)V99 COMP-3.
022000 01  WS-ENT-LOOKUP-COUNT             PIC S9(4) COMP.
022100 01  TRMT-COST-PARMS.
022200     05  TC-PRICE-IN                 PIC S9(7)V99 COMP-3.
022300     05  TC-QTY-IN                   PIC S9(4) COMP-3.
022400     05  TC-LINE-COST-OUT            PIC S9(7)V99 COMP-3.
022500 01  TC-RETURN-CD                    PIC 9(4) COMP.
022600
022700 01  WS-CURRENT-DATE.
022800     05  WS-CUR-YYYYMMDD             PIC 9(08).
022900 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
023000     05  WS-CUR-YYYY                  PIC 9(04).
023100     05  WS-CUR-MM                    PIC 9(02).
023200     05  WS-CUR-DD                    PIC 9(02).
023300
023400 01  COUNTERS-AND-ACCUMULATORS.
023500     05  REQUESTS-READ               PIC S9(7) COMP.
023600     05  ASSESS-APPLIED               PIC S9(7) COMP.
023700     05  COST-APPLIED                 PIC S9(7) COMP.
023800     05  PAID-APPLIED                 PIC S9(7) COMP.
023900     05  REQUESTS-REJECTED            PIC S9(7) COMP.
024000 01  COUNTERS-DISPLAY REDEFINES COUNTERS-AND-ACCUMULATORS.
024100     05  REQUESTS-READ-D             PIC 9(7).
024200     05  ASSESS-APPLIED-D             PIC 9(7).
024300     05  COST-APPLIED-D               PIC 9(7).
024400     05  PAID-APPLIED-D               PIC 9(7).
024500     05  REQUESTS-REJECTED-D          PIC 9(7).
024600
024700 77  WS-LINE-SUB                     PIC 9(02) COMP.
024800 77  WS-FIRST-ENT-IDX                PIC S9(4) COMP.
024900 77  ZERO-VAL                       PIC 9 VALUE ZERO.
025000 77  ONE-VAL                        PIC 9 VALUE 1.
025100
025200 COPY ABENDREC.
025300
025400 PROCEDURE DIVISION.
025500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025600     PERFORM 200-REWRITE-TREATMENT-MASTER THRU 200-EXIT
025700             UNTIL NO-MORE-TRT-OLD-RECS.
025800     PERFORM 420-REPORT-UNAPPLIED-RTN THRU 420-EXIT
025900             VARYING TRX-IDX FROM 1 BY 1
026000             UNTIL TRX-IDX > WS-TRX-COUNT.
026100     PERFORM 500-WRITE-ENTRY-MASTER-RTN THRU 500-EXIT
026200             VARYING ENT-IDX FROM 1 BY 1
026300             UNTIL ENT-IDX > WS-ENT-COUNT.
026400     PERFORM 550-APPEND-PENDING-ENTRIES-RTN THRU 550-EXIT
026500             VARYING PND-IDX FROM 1 BY 1
026600             UNTIL PND-IDX > WS-PND-COUNT.
026700     PERFORM 900-CLEANUP THRU 900-EXIT.
026800     MOVE ZERO TO RETURN-CODE.
026900     GOBACK.
027000
027100 000-HOUSEKEEPING.
027200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027300     DISPLAY "******** BEGIN JOB TRMTUPDT ********".
027400     ACCEPT WS-CURRENT-DATE FROM DATE.
027500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027600
027700     OPEN INPUT TRTMTYPE, TRE-OLD-MSTR, UPDREQ-FILE, TRT-OLD-MSTR.
027800     OPEN OUTPUT UPDRESP-FILE, TRE-NEW-MSTR, SYSOUT.
027900
028000     PERFORM 010-LOAD-TRTMTYPE-TABLE THRU 010-EXIT
028100             VARYING TT-IDX FROM 1 BY 1 UNTIL NO-MORE-TRTMTYPE.
028200     PERFORM 020-LOAD-ENTRY-TABLE THRU 020-EXIT
028300             VARYING ENT-IDX FROM 1 BY 1 UNTIL NO-MORE-TRE-OLD.
028400     PERFORM 030-LOAD-TRX-TABLE THRU 030-EXIT
028500             VARYING TRX-IDX FROM 1 BY 1 UNTIL NO-MORE-REQUESTS.
028600     CLOSE TRE-OLD-MSTR.
028700
028800     OPEN OUTPUT TRT-NEW-MSTR.
028900
029000     READ TRT-OLD-MSTR
029100         AT END SET NO-MORE-TRT-OLD-RECS TO TRUE
029200     END-READ.
029300 000-EXIT.
029400     EXIT.
029500
029600 010-LOAD-TRTMTYPE-TABLE.
029700     MOVE "010-LOAD-TRTMTYPE-TABLE" TO PARA-NAME.
029800     READ TRTMTYPE
029900         AT END SET NO-MORE-TRTMTYPE TO TRUE GO TO 010-EXIT
030000     END-READ.
030100     MOVE TT-ID    TO WS-TTK-ID(TT-IDX).
030200     MOVE TT-PRICE TO WS-TTK-PRICE(TT-IDX).
030300     ADD 1 TO WS-TT-COUNT.
030400 010-EXIT.
030500     EXIT.
030600
030700 020-LOAD-ENTRY-TABLE.
030800     MOVE "020-LOAD-ENTRY-TABLE" TO PARA-NAME.
030900     READ TRE-OLD-MSTR
031000         AT END SET NO-MORE-TRE-OLD TO TRUE GO TO 020-EXIT
031100     END-READ.
031200     MOVE TRE-TRT-ID IN OLD-ENTRY-REC  TO WS-ENT-TRT-ID(ENT-IDX).
031300     MOVE TRE-TT-ID IN OLD-ENTRY-REC   TO WS-ENT-TT-ID(ENT-IDX).
031400     MOVE TRE-QTY IN OLD-ENTRY-REC     TO WS-ENT-QTY(ENT-IDX).
031500     MOVE TRE-NOTES IN OLD-ENTRY-REC   TO WS-ENT-NOTES(ENT-IDX).
031600     MOVE TRE-LINE-COST IN OLD-ENTRY-REC
031700                                        TO WS-ENT-LINE-COST(ENT-IDX).
031800     MOVE "N" TO WS-ENT-DELETED-SW(ENT-IDX).
031900     ADD 1 TO WS-ENT-COUNT.
032000 020-EXIT.
032100     EXIT.
032200
032300 030-LOAD-TRX-TABLE.
032400     MOVE "030-LOAD-TRX-TABLE" TO PARA-NAME.
032500     READ UPDREQ-FILE
032600         AT END SET NO-MORE-REQUESTS TO TRUE GO TO 030-EXIT
032700     END-READ.
032800     ADD 1 TO REQUESTS-READ.
032900     MOVE UPR-TRX-CODE     TO WS-TRX-CODE(TRX-IDX).
033000     MOVE UPR-TRT-ID       TO WS-TRX-TRT-ID(TRX-IDX).
033100     MOVE UPR-NOTES        TO WS-TRX-NOTES(TRX-IDX).
033200     MOVE UPR-ENTRY-COUNT  TO WS-TRX-ENTRY-COUNT(TRX-IDX).
033300     PERFORM 035-LOAD-TRX-LINE-RTN THRU 035-EXIT
033400             VARYING WS-LINE-SUB FROM 1 BY 1
033500             UNTIL WS-LINE-SUB > UPR-ENTRY-COUNT.
033600     ADD 1 TO WS-TRX-COUNT.
033700 030-EXIT.
033800     EXIT.
033900
034000 035-LOAD-TRX-LINE-RTN.
034100     MOVE "035-LOAD-TRX-LINE-RTN" TO PARA-NAME.
034200     MOVE UPR-TT-ID(WS-LINE-SUB)  TO
034300          WS-TRX-LN-TT-ID(TRX-IDX, WS-LINE-SUB).
034400     MOVE UPR-QTY(WS-LINE-SUB)    TO
034500          WS-TRX-LN-QTY(TRX-IDX, WS-LINE-SUB).
034600     MOVE UPR-LN-NOTES(WS-LINE-SUB) TO
034700          WS-TRX-LN-NOTES(TRX-IDX, WS-LINE-SUB).
034800 035-EXIT.
034900     EXIT.
035000
035100******************************************************************
035200* 200-REWRITE-TREATMENT-MASTER - ONE OLD MASTER RECORD AT A TIME.
035300* A MATCHING UNAPPLIED TRANSACTION IS APPLIED IN PLACE BEFORE THE
035400* RECORD GOES OUT TO THE NEW MASTER.
035500******************************************************************
035600 200-REWRITE-TREATMENT-MASTER.
035700     MOVE "200-REWRITE-TREATMENT-MASTER" TO PARA-NAME.
035800     MOVE OLD-TREATMENT-REC TO TREATMENT-REC.
035900
036000     SET TRX-IDX TO 1.
036100     SEARCH WS-TRX-ENTRY
036200         AT END CONTINUE
036300         WHEN WS-TRX-TRT-ID(TRX-IDX) = TRT-ID IN TREATMENT-REC
036400              AND NOT WS-TRX-APPLIED(TRX-IDX)
036500             PERFORM 250-APPLY-TRANSACTION-RTN THRU 250-EXIT
036600     END-SEARCH.
036700
036800     WRITE TREATMENT-REC.
036900
037000     READ TRT-OLD-MSTR
037100         AT END SET NO-MORE-TRT-OLD-RECS TO TRUE
037200     END-READ.
037300 200-EXIT.
037400     EXIT.
037500
037600******************************************************************
037700* 250-APPLY-TRANSACTION-RTN - TRX-IDX POINTS AT THE MATCHED
037800* TRANSACTION, TREATMENT-REC HOLDS THE MASTER RECORD BEING BUILT.
037900******************************************************************
038000 250-APPLY-TRANSACTION-RTN.
038100     MOVE "250-APPLY-TRANSACTION-RTN" TO PARA-NAME.
038200     EVALUATE TRUE
038300         WHEN WS-TX-ASSESS(TRX-IDX)
038400             PERFORM 300-ASSESS-RTN THRU 300-EXIT
038500         WHEN WS-TX-COST(TRX-IDX)
038600             PERFORM 340-COST-RTN THRU 340-EXIT
038700         WHEN WS-TX-MARK-PAID(TRX-IDX)
038800             PERFORM 400-MARK-PAID-RTN THRU 400-EXIT
038900     END-EVALUATE.
039000 250-EXIT.
039100     EXIT.
039200
039300******************************************************************
039400* 300-ASSESS-RTN - LEGAL ONLY FROM NEW_TREATMENT.  SIMPLE PATH
039500* (UPR-ENTRY-COUNT ZERO) EITHER MANUFACTURES ONE DUMMY ENTRY OR
039600* OVERWRITES THE NOTES ON THE FIRST EXISTING ENTRY; FULL PATH
039700* DELETES EVERY EXISTING ENTRY AND PARKS THE SUPPLIED LIST TO BE
039800* APPENDED.
039900******************************************************************
040000 300-ASSESS-RTN.
040100     MOVE "300-ASSESS-RTN" TO PARA-NAME.
040200     IF NOT TRT-NEW
040300         SET WS-TRX-APPLIED(TRX-IDX) TO TRUE
040400         MOVE TRT-ID IN TREATMENT-REC TO UPS-TRT-ID
040500         MOVE "ASSESS"                TO UPS-TRX-CODE
040600         SET UPS-FAILED                TO TRUE
040700         MOVE "MUST BE IN NEW_TREATMENT STATE TO ASSESS" TO
040800              UPS-REASON
040900         WRITE UPDRESP-REC
041000         ADD 1 TO REQUESTS-REJECTED
041100         GO TO 300-EXIT.
041200
041300     IF WS-TRX-ENTRY-COUNT(TRX-IDX) > 0
041400         PERFORM 310-REPLACE-ENTRY-SET-RTN THRU 310-EXIT
041500     ELSE
041600         PERFORM 320-SIMPLE-ASSESS-RTN THRU 320-EXIT
041700     END-IF.
041800
041900     SET TRT-ASSESSED TO TRUE.
042000     SET WS-TRX-APPLIED(TRX-IDX) TO TRUE.
042100     MOVE TRT-ID IN TREATMENT-REC TO UPS-TRT-ID.
042200     MOVE "ASSESS"                TO UPS-TRX-CODE.
042300     SET UPS-SUCCESS               TO TRUE.
042400     MOVE "TREATMENT ASSESSED"    TO UPS-REASON.
042500     WRITE UPDRESP-REC.
042600     ADD 1 TO ASSESS-APPLIED.
042700 300-EXIT.
042800     EXIT.
042900
043000 310-REPLACE-ENTRY-SET-RTN.
043100     MOVE "310-REPLACE-ENTRY-SET-RTN" TO PARA-NAME.
043200     PERFORM 312-DELETE-ONE-OLD-ENTRY-RTN THRU 312-EXIT
043300             VARYING ENT-IDX FROM 1 BY 1
043400             UNTIL ENT-IDX > WS-ENT-COUNT.
043500     PERFORM 315-PARK-PENDING-LINE-RTN THRU 315-EXIT
043600             VARYING WS-LINE-SUB FROM 1 BY 1
043700             UNTIL WS-LINE-SUB > WS-TRX-ENTRY-COUNT(TRX-IDX).
043800 310-EXIT.
043900     EXIT.
044000
044100 312-DELETE-ONE-OLD-ENTRY-RTN.
044200     MOVE "312-DELETE-ONE-OLD-ENTRY-RTN" TO PARA-NAME.
044300     IF WS-ENT-TRT-ID(ENT-IDX) = TRT-ID IN TREATMENT-REC
044400         SET WS-ENT-IS-DELETED(ENT-IDX) TO TRUE
044500     END-IF.
044600 312-EXIT.
044700     EXIT.
044800
044900 315-PARK-PENDING-LINE-RTN.
045000     MOVE "315-PARK-PENDING-LINE-RTN" TO PARA-NAME.
045100     ADD 1 TO WS-PND-COUNT.
045200     SET PND-IDX TO WS-PND-COUNT.
045300     MOVE TRT-ID IN TREATMENT-REC              TO
045400          WS-PND-TRT-ID(PND-IDX).
045500     MOVE WS-TRX-LN-TT-ID(TRX-IDX, WS-LINE-SUB) TO
045600          WS-PND-TT-ID(PND-IDX).
045700     MOVE WS-TRX-LN-QTY(TRX-IDX, WS-LINE-SUB)   TO
045800          WS-PND-QTY(PND-IDX).
045900     MOVE WS-TRX-LN-NOTES(TRX-IDX, WS-LINE-SUB) TO
046000          WS-PND-NOTES(PND-IDX).
046100 315-EXIT.
046200     EXIT.
046300
046400 320-SIMPLE-ASSESS-RTN.
046500     MOVE "320-SIMPLE-ASSESS-RTN" TO PARA-NAME.
046600     MOVE ZERO TO WS-FIRST-ENT-IDX.
046700     SET ENT-IDX TO 1.
046800     SEARCH WS-ENT-ENTRY
046900         AT END CONTINUE
047000         WHEN WS-ENT-TRT-ID(ENT-IDX) = TRT-ID IN TREATMENT-REC
047100              AND NOT WS-ENT-IS-DELETED(ENT-IDX)
047200             SET WS-FIRST-ENT-IDX TO ENT-IDX
047300     END-SEARCH.
047400
047500     IF WS-FIRST-ENT-IDX > ZERO
047600         SET ENT-IDX TO WS-FIRST-ENT-IDX
047700         MOVE WS-TRX-NOTES(TRX-IDX) TO WS-ENT-NOTES(ENT-IDX)
047800     ELSE
047900         ADD 1 TO WS-PND-COUNT
048000         SET PND-IDX TO WS-PND-COUNT
048100         MOVE TRT-ID IN TREATMENT-REC TO WS-PND-TRT-ID(PND-IDX)
048200         MOVE "ASSESSMENT"            TO WS-PND-TT-ID(PND-IDX)
048300         MOVE 1                       TO WS-PND-QTY(PND-IDX)
048400         MOVE WS-TRX-NOTES(TRX-IDX)   TO WS-PND-NOTES(PND-IDX)
048500     END-IF.
048600 320-EXIT.
048700     EXIT.
048800
048900******************************************************************
049000* 340-COST-RTN - LEGAL ONLY FROM TREATMENT_ASSESSED.  EVERY LIVE
049100* ENTRY FOR THIS TREATMENT IS PRICED AND SUMMED; AN ENTRY WHOSE
049200* TREATMENT TYPE NO LONGER RESOLVES CONTRIBUTES NOTHING.
049300******************************************************************
049400 340-COST-RTN.
049500     MOVE "340-COST-RTN" TO PARA-NAME.
049600     IF NOT TRT-ASSESSED
049700         SET WS-TRX-APPLIED(TRX-IDX) TO TRUE
049800         MOVE TRT-ID IN TREATMENT-REC TO UPS-TRT-ID
049900         MOVE "COST"                  TO UPS-TRX-CODE
050000         SET UPS-FAILED                TO TRUE
050100         MOVE
050200           "MUST BE IN TREATMENT_ASSESSED STATE BEFORE COSTING"
050300           TO UPS-REASON
050400         WRITE UPDRESP-REC
050500         ADD 1 TO REQUESTS-REJECTED
050600         GO TO 340-EXIT.
050700
050800     MOVE ZERO TO WS-RUNNING-TOTAL.
050900     PERFORM 360-COST-ONE-ENTRY-RTN THRU 360-EXIT
051000             VARYING ENT-IDX FROM 1 BY 1
051100             UNTIL ENT-IDX > WS-ENT-COUNT.
051200     MOVE WS-RUNNING-TOTAL TO TRT-TOTAL IN TREATMENT-REC.
051300
051400     SET WS-TRX-APPLIED(TRX-IDX) TO TRUE.
051500     MOVE TRT-ID IN TREATMENT-REC TO UPS-TRT-ID.
051600     MOVE "COST"                  TO UPS-TRX-CODE.
051700     SET UPS-SUCCESS               TO TRUE.
051800     MOVE "TREATMENT COSTED"      TO UPS-REASON.
051900     WRITE UPDRESP-REC.
052000     ADD 1 TO COST-APPLIED.
052100 340-EXIT.
052200     EXIT.
052300
052400 360-COST-ONE-ENTRY-RTN.
052500     MOVE "360-COST-ONE-ENTRY-RTN" TO PARA-NAME.
052600     IF WS-ENT-TRT-ID(ENT-IDX) NOT = TRT-ID IN TREATMENT-REC
052700         OR WS-ENT-IS-DELETED(ENT-IDX)
052800         GO TO 360-EXIT.
052900
053000     SET TT-IDX TO 1.
053100     SEARCH WS-TT-ENTRY
053200         AT END CONTINUE
053300         WHEN WS-TTK-ID(TT-IDX) = WS-ENT-TT-ID(ENT-IDX)
053400             MOVE WS-TTK-PRICE(TT-IDX)   TO TC-PRICE-IN
053500             MOVE WS-ENT-QTY(ENT-IDX)    TO TC-QTY-IN
053600             CALL "TRMTCOST" USING TRMT-COST-PARMS, TC-RETURN-CD
053700             MOVE TC-LINE-COST-OUT       TO
053800                  WS-ENT-LINE-COST(ENT-IDX)
053900             ADD TC-LINE-COST-OUT        TO WS-RUNNING-TOTAL
054000     END-SEARCH.
054100 360-EXIT.
054200     EXIT.
054300
054400******************************************************************
054500* 400-MARK-PAID-RTN - NO STATUS PRECONDITION, ONLY TRT-TOTAL
054600* GREATER THAN ZERO.
054700******************************************************************
054800 400-MARK-PAID-RTN.
054900     MOVE "400-MARK-PAID-RTN" TO PARA-NAME.
055000     IF TRT-TOTAL IN TREATMENT-REC NOT > ZERO
055100         SET WS-TRX-APPLIED(TRX-IDX) TO TRUE
055200         MOVE TRT-ID IN TREATMENT-REC TO UPS-TRT-ID
055300         MOVE "MARK-PAID"             TO UPS-TRX-CODE
055400         SET UPS-FAILED                TO TRUE
055500         MOVE
055600          "CANNOT MARK AS PAID WHEN TOTAL COST IS ZERO"
055700          TO UPS-REASON
055800         WRITE UPDRESP-REC
055900         ADD 1 TO REQUESTS-REJECTED
056000         GO TO 400-EXIT.
056100
056200     SET TRT-IS-PAID TO TRUE.
056300     SET WS-TRX-APPLIED(TRX-IDX) TO TRUE.
056400     MOVE TRT-ID IN TREATMENT-REC TO UPS-TRT-ID.
056500     MOVE "MARK-PAID"             TO UPS-TRX-CODE.
056600     SET UPS-SUCCESS               TO TRUE.
056700     MOVE "TREATMENT MARKED PAID" TO UPS-REASON.
056800     WRITE UPDRESP-REC.
056900     ADD 1 TO PAID-APPLIED.
057000 400-EXIT.
057100     EXIT.
057200
057300******************************************************************
057400* 420-REPORT-UNAPPLIED-RTN - A TRANSACTION WHOSE TRT-ID NEVER
057500* MATCHED AN OLD-MASTER RECORD IS REPORTED HERE, AFTER THE MASTER
057600* PASS HAS HAD ITS CHANCE TO MATCH EVERY ONE.
057700******************************************************************
057800 420-REPORT-UNAPPLIED-RTN.
057900     MOVE "420-REPORT-UNAPPLIED-RTN" TO PARA-NAME.
058000     IF WS-TRX-APPLIED(TRX-IDX)
058100         GO TO 420-EXIT.
058200
058300     MOVE WS-TRX-TRT-ID(TRX-IDX) TO UPS-TRT-ID.
058400     MOVE WS-TRX-CODE(TRX-IDX)   TO UPS-TRX-CODE.
058500     SET UPS-FAILED               TO TRUE.
058600     MOVE "TREATMENT ID NOT FOUND" TO UPS-REASON.
058700     WRITE UPDRESP-REC.
058800     ADD 1 TO REQUESTS-REJECTED.
058900 420-EXIT.
059000     EXIT.
059100
059200 500-WRITE-ENTRY-MASTER-RTN.
059300     MOVE "500-WRITE-ENTRY-MASTER-RTN" TO PARA-NAME.
059400     IF WS-ENT-IS-DELETED(ENT-IDX)
059500         GO TO 500-EXIT.
059600     MOVE WS-ENT-TRT-ID(ENT-IDX)      TO TRE-TRT-ID.
059700     MOVE WS-ENT-TT-ID(ENT-IDX)       TO TRE-TT-ID.
059800     MOVE WS-ENT-QTY(ENT-IDX)         TO TRE-QTY.
059900     MOVE WS-ENT-NOTES(ENT-IDX)       TO TRE-NOTES.
060000     MOVE WS-ENT-LINE-COST(ENT-IDX)   TO TRE-LINE-COST.
060100     WRITE TREATMENT-ENTRY-REC.
060200 500-EXIT.
060300     EXIT.
060400
060500 550-APPEND-PENDING-ENTRIES-RTN.
060600     MOVE "550-APPEND-PENDING-ENTRIES-RTN" TO PARA-NAME.
060700     MOVE WS-PND-TRT-ID(PND-IDX)  TO TRE-TRT-ID.
060800     MOVE WS-PND-TT-ID(PND-IDX)   TO TRE-TT-ID.
060900     MOVE WS-PND-QTY(PND-IDX)     TO TRE-QTY.
061000     MOVE WS-PND-NOTES(PND-IDX)   TO TRE-NOTES.
061100     MOVE ZERO                    TO TRE-LINE-COST.
061200     WRITE TREATMENT-ENTRY-REC.
061300 550-EXIT.
061400     EXIT.
061500
061600 700-CLOSE-FILES.
061700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
061800     CLOSE TRTMTYPE, UPDREQ-FILE, UPDRESP-FILE, TRT-OLD-MSTR,
061900           TRT-NEW-MSTR, TRE-NEW-MSTR, SYSOUT.
062000 700-EXIT.
062100     EXIT.
062200
062300 900-CLEANUP.
062400     MOVE "900-CLEANUP" TO PARA-NAME.
062500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
062600     DISPLAY "** REQUESTS READ **".
062700     DISPLAY REQUESTS-READ-D.
062800     DISPLAY "** ASSESS APPLIED **".
062900     DISPLAY ASSESS-APPLIED-D.
063000     DISPLAY "** COST APPLIED **".
063100     DISPLAY COST-APPLIED-D.
063200     DISPLAY "** MARK-PAID APPLIED **".
063300     DISPLAY PAID-APPLIED-D.
063400     DISPLAY "** REQUESTS REJECTED **".
063500     DISPLAY REQUESTS-REJECTED-D.
063600     DISPLAY "******** NORMAL END OF JOB TRMTUPDT ********".
063700 900-EXIT.
063800     EXIT.
063900
064000 1000-ABEND-RTN.
064100     WRITE SYSOUT-REC FROM ABEND-REC.
064200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
064300     DISPLAY "*** ABNORMAL END OF JOB-TRMTUPDT ***" UPON CONSOLE.
064400     DIVIDE ZERO-VAL INTO ONE-VAL.
