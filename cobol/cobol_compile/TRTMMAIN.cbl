000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRTMMAIN.
000400 AUTHOR. D C HARMON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/11.
000700 DATE-COMPILED. 06/02/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* TRTMMAIN MAINTAINS THE TREATMENT-TYPE CATALOGUE -
001100* treatment_types.csv.  FOUR TRANSACTIONS: ADD (NEW TYPE, ALWAYS
001200* ACTIVE), REMOVE (DELETE BY ID), LIST (EVERY TYPE IN FILE
001300* ORDER), GET (ONE TYPE BY ID).  ADD/REMOVE GO THROUGH THE SAME
001400* OLD-MASTER/NEW-MASTER SPLICE EVERY OTHER MASTER FILE IN THIS
001500* SYSTEM USES; LIST/GET ARE PLAIN READ-ONLY PASSES.
001600*
001700* TT-ACTIVE IS CARRIED ON THE RECORD BUT NOTHING DOWNSTREAM
001800* TESTS IT - TRMTALOC WILL ALLOCATE AN INACTIVE TYPE JUST AS
001900* HAPPILY AS AN ACTIVE ONE, AND TRMTUPDT WILL COST IT THE SAME
002000* WAY.  THE FLAG IS INFORMATIONAL ONLY IN THIS RELEASE.
002100*
002200* CHANGE LOG
002300* 2011-06-02  DCH  ORIGINAL - BUILT OFF THE OLD-MASTER/NEW-MASTER CL11DCH 
002400*                  SPLICE PATTERN SHARED WITH PATUPDT/TRMTALOC
002500* 1998-11-09  JHS  Y2K REMEDIATION - NO DATE FIELDS ON THIS       CL98JHS 
002600*                  RECORD, REVIEWED AND SIGNED OFF, NO CHANGE MADE
002700* 2019-03-12  KPN  LIST AND GET TRANSACTIONS ADDED SO THE CLINIC  CL19KPN
002800*                  COULD PULL A CATALOGUE PRINTOUT WITHOUT
002900*                  GOING THROUGH THE ADD/REMOVE PATH
002950* 2023-02-09  TLB  DROPPED THE UPSI-0 SEED-ADMIN-SWITCH - NOTHING CL23TLB 
002960*                  IN THIS JOB EVER TESTED IT, AND NO UPSI
002970*                  PARAMETER WAS EVER SET FOR THIS STEP IN THE
002980*                  JCL.  LEFTOVER FROM A PATTERN THAT NEVER GOT
002990*                  WIRED UP HERE
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
004300         ORGANIZATION IS SEQUENTIAL.
004400
004500     SELECT TTMREQ-FILE ASSIGN TO UT-S-TTMREQ
004600         ACCESS MODE IS SEQUENTIAL FILE STATUS IS RQCODE.
004700
004800     SELECT TTMRESP-FILE ASSIGN TO UT-S-TTMRESP
004900         ACCESS MODE IS SEQUENTIAL FILE STATUS IS RSCODE.
005000
005100     SELECT TT-OLD-MSTR ASSIGN TO UT-S-TTOLDM
005200         ACCESS MODE IS SEQUENTIAL FILE STATUS IS OMCODE.
005300
005400     SELECT TT-NEW-MSTR ASSIGN TO UT-S-TTNEWM
005500         ACCESS MODE IS SEQUENTIAL FILE STATUS IS NMCODE.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  SYSOUT
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 130 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS SYSOUT-REC.
006500 01  SYSOUT-REC  PIC X(130).
006600
006700****** ONE CATALOGUE TRANSACTION PER RECORD
006800 FD  TTMREQ-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 100 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS TTMREQ-REC.
007400 01  TTMREQ-REC.
007500     05  TMR-TRX-CODE                PIC X(10).
007600         88  TMR-ADD                 VALUE "ADD".
007700         88  TMR-REMOVE              VALUE "REMOVE".
007800         88  TMR-LIST                VALUE "LIST".
007900         88  TMR-GET                 VALUE "GET".
008000     05  TMR-TT-ID                   PIC X(36).
008100     05  TMR-TT-NAME                 PIC X(40).
008200     05  TMR-TT-PRICE                PIC S9(7)V99.
008300     05  FILLER                      PIC X(05).
008400
008500 FD  TTMRESP-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 100 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS TTMRESP-REC.
009100 01  TTMRESP-REC.
009200     05  TMS-FOUND-SW                PIC X(01).
009300         88  TMS-FOUND               VALUE "Y".
009400         88  TMS-NOT-FOUND           VALUE "N".
009500     05  TMS-TT-ID                   PIC X(36).
009600     05  TMS-TT-NAME                 PIC X(40).
009700     05  TMS-TT-PRICE                PIC S9(7)V99.
009800     05  TMS-TT-ACTIVE               PIC X(05).
009900     05  FILLER                      PIC X(05).
010000
010100 FD  TT-OLD-MSTR
010200     LABEL RECORDS ARE STANDARD
010300     DATA RECORD IS OLD-TT-REC.
010400     COPY TRTMTYPE REPLACING ==TRTM-TYPE-REC== BY
010500                             ==OLD-TT-REC==.
010600
010700 FD  TT-NEW-MSTR
010800     LABEL RECORDS ARE STANDARD
010900     DATA RECORD IS TRTM-TYPE-REC.
011000     COPY TRTMTYPE.
011100
011200 WORKING-STORAGE SECTION.
011300 01  FILE-STATUS-CODES.
011400     05  RQCODE                  PIC X(2).
011500         88 NO-MORE-REQUESTS  VALUE "10".
011600     05  RSCODE                  PIC X(2).
011700     05  OMCODE                  PIC X(2).
011800         88 NO-MORE-TT-OLD    VALUE "10".
011900     05  NMCODE                  PIC X(2).
012000
012100 77  MORE-TT-OLD-SW               PIC X(01) VALUE "Y".
012200     88 NO-MORE-TT-OLD-RECS  VALUE "N".
012300 77  TT-FOUND-SW                  PIC X(01) VALUE "N".
012400     88 TT-WAS-FOUND       VALUE "Y".
012500
012600 01  COUNTERS-AND-ACCUMULATORS.
012700     05  TT-RECORDS-READ            PIC S9(7) COMP.
012800     05  TT-ADDED                    PIC S9(7) COMP.
012900     05  TT-REMOVED                  PIC S9(7) COMP.
013000     05  TT-LISTED                   PIC S9(7) COMP.
013100 01  COUNTERS-DISPLAY REDEFINES COUNTERS-AND-ACCUMULATORS.
013200     05  TT-RECORDS-READ-D          PIC 9(7).
013300     05  TT-ADDED-D                  PIC 9(7).
013400     05  TT-REMOVED-D                PIC 9(7).
013500     05  TT-LISTED-D                 PIC 9(7).
013600
013700 01  WS-TT-PRICE-WORK.
013800     05  WS-TT-PRICE-PACKED          PIC S9(7)V99 COMP-3.
013900 01  WS-TT-PRICE-DISPLAY REDEFINES WS-TT-PRICE-WORK
014000                                    PIC S9(9)V99.
014100
014200 01  WS-CURRENT-DATE.
014300     05  WS-CUR-DATE                 PIC 9(6).
014400 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
014500     05  WS-CUR-YY                   PIC 9(2).
014600     05  WS-CUR-MM                   PIC 9(2).
014700     05  WS-CUR-DD                   PIC 9(2).
014800 01  WS-TT-RECORDS-READ-D2 REDEFINES WS-CURRENT-DATE PIC 9(6).
014900
015000 77  ZERO-VAL                       PIC 9 VALUE ZERO.
015100 77  ONE-VAL                        PIC 9 VALUE 1.
015200
015300 COPY ABENDREC.
015400
015500 PROCEDURE DIVISION.
015600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015700     EVALUATE TRUE
015800         WHEN TMR-ADD
015900             PERFORM 200-ADD-RTN THRU 200-EXIT
016000         WHEN TMR-REMOVE
016100             PERFORM 300-REMOVE-RTN THRU 300-EXIT
016200         WHEN TMR-LIST
016300             PERFORM 400-LIST-RTN THRU 400-EXIT
016400         WHEN TMR-GET
016500             PERFORM 450-GET-RTN THRU 450-EXIT
016600     END-EVALUATE.
016700     PERFORM 900-CLEANUP THRU 900-EXIT.
016800     MOVE ZERO TO RETURN-CODE.
016900     GOBACK.
017000
017100 000-HOUSEKEEPING.
017200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017300     DISPLAY "******** BEGIN JOB TRTMMAIN ********".
017400     ACCEPT WS-CURRENT-DATE FROM DATE.
017500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
017600
017700     OPEN INPUT TTMREQ-FILE.
017800     OPEN OUTPUT TTMRESP-FILE, SYSOUT.
017900
018000     READ TTMREQ-FILE
018100         AT END
018200         MOVE "EMPTY TTMREQ-FILE - NO TRANSACTION TO APPLY"
018300              TO ABEND-REASON
018400         GO TO 1000-ABEND-RTN
018500     END-READ.
018600 000-EXIT.
018700     EXIT.
018800
018900******************************************************************
019000* 200-ADD-RTN - COPIES THE OLD CATALOGUE THROUGH UNCHANGED, THEN
019100* APPENDS THE NEW TYPE, ALWAYS ACTIVE, ON THE END.
019200******************************************************************
019300 200-ADD-RTN.
019400     MOVE "200-ADD-RTN" TO PARA-NAME.
019500     OPEN INPUT TT-OLD-MSTR.
019600     OPEN OUTPUT TT-NEW-MSTR.
019700
019800     READ TT-OLD-MSTR
019900         AT END SET NO-MORE-TT-OLD-RECS TO TRUE
020000     END-READ.
020100     PERFORM 210-COPY-ONE-TYPE-RTN THRU 210-EXIT
020200             UNTIL NO-MORE-TT-OLD-RECS.
020300
020400     MOVE TMR-TT-ID    TO TT-ID.
020500     MOVE TMR-TT-NAME  TO TT-NAME.
020600     MOVE TMR-TT-PRICE TO TT-PRICE.
020700     SET TT-IS-ACTIVE   TO TRUE.
020800     WRITE TRTM-TYPE-REC.
020900     ADD 1 TO TT-ADDED.
021000
021100     CLOSE TT-OLD-MSTR, TT-NEW-MSTR.
021200
021300     MOVE TMR-TT-ID   TO TMS-TT-ID.
021400     MOVE TMR-TT-NAME TO TMS-TT-NAME.
021500     MOVE TMR-TT-PRICE TO TMS-TT-PRICE.
021600     MOVE "true"      TO TMS-TT-ACTIVE.
021700     SET TMS-FOUND     TO TRUE.
021800     WRITE TTMRESP-REC.
021900 200-EXIT.
022000     EXIT.
022100
022200 210-COPY-ONE-TYPE-RTN.
022300     MOVE "210-COPY-ONE-TYPE-RTN" TO PARA-NAME.
022400     ADD 1 TO TT-RECORDS-READ.
022500     MOVE OLD-TT-REC TO TRTM-TYPE-REC.
022600     WRITE TRTM-TYPE-REC.
022700     READ TT-OLD-MSTR
022800         AT END SET NO-MORE-TT-OLD-RECS TO TRUE
022900     END-READ.
023000 210-EXIT.
023100     EXIT.
023200
023300******************************************************************
023400* 300-REMOVE-RTN - COPIES EVERY TYPE EXCEPT THE MATCHING ONE.
023500* REMOVING AN ID THAT IS NOT ON FILE SIMPLY LEAVES THE FILE
023600* UNCHANGED - NO ERROR, SAME RULE AS THE REST OF THIS CATALOGUE.
023700******************************************************************
023800 300-REMOVE-RTN.
023900     MOVE "300-REMOVE-RTN" TO PARA-NAME.
024000     MOVE "N" TO TT-FOUND-SW.
024100     OPEN INPUT TT-OLD-MSTR.
024200     OPEN OUTPUT TT-NEW-MSTR.
024300
024400     READ TT-OLD-MSTR
024500         AT END SET NO-MORE-TT-OLD-RECS TO TRUE
024600     END-READ.
024700     PERFORM 310-COPY-UNLESS-MATCH-RTN THRU 310-EXIT
024800             UNTIL NO-MORE-TT-OLD-RECS.
024900
025000     CLOSE TT-OLD-MSTR, TT-NEW-MSTR.
025100
025200     MOVE TMR-TT-ID TO TMS-TT-ID.
025300     IF TT-WAS-FOUND
025400         SET TMS-FOUND TO TRUE
025500         ADD 1 TO TT-REMOVED
025600     ELSE
025700         SET TMS-NOT-FOUND TO TRUE
025800     END-IF.
025900     WRITE TTMRESP-REC.
026000 300-EXIT.
026100     EXIT.
026200
026300 310-COPY-UNLESS-MATCH-RTN.
026400     MOVE "310-COPY-UNLESS-MATCH-RTN" TO PARA-NAME.
026500     ADD 1 TO TT-RECORDS-READ.
026600     IF TT-ID IN OLD-TT-REC = TMR-TT-ID
026700         SET TT-WAS-FOUND TO TRUE
026800     ELSE
026900         MOVE OLD-TT-REC TO TRTM-TYPE-REC
027000         WRITE TRTM-TYPE-REC
027100     END-IF.
027200     READ TT-OLD-MSTR
027300         AT END SET NO-MORE-TT-OLD-RECS TO TRUE
027400     END-READ.
027500 310-EXIT.
027600     EXIT.
027700
027800******************************************************************
027900* 400-LIST-RTN - EVERY TYPE IN FILE ORDER, ONE RESPONSE RECORD
028000* EACH.
028100******************************************************************
028200 400-LIST-RTN.
028300     MOVE "400-LIST-RTN" TO PARA-NAME.
028400     OPEN INPUT TT-OLD-MSTR.
028500     READ TT-OLD-MSTR
028600         AT END SET NO-MORE-TT-OLD-RECS TO TRUE
028700     END-READ.
028800     PERFORM 410-LIST-ONE-TYPE-RTN THRU 410-EXIT
028900             UNTIL NO-MORE-TT-OLD-RECS.
029000     CLOSE TT-OLD-MSTR.
029100 400-EXIT.
029200     EXIT.
029300
029400 410-LIST-ONE-TYPE-RTN.
029500     MOVE "410-LIST-ONE-TYPE-RTN" TO PARA-NAME.
029600     ADD 1 TO TT-RECORDS-READ.
029700     MOVE TT-ID IN OLD-TT-REC      TO TMS-TT-ID.
029800     MOVE TT-NAME IN OLD-TT-REC    TO TMS-TT-NAME.
029900     MOVE TT-PRICE IN OLD-TT-REC   TO TMS-TT-PRICE.
030000     MOVE TT-ACTIVE IN OLD-TT-REC  TO TMS-TT-ACTIVE.
030100     SET TMS-FOUND                  TO TRUE.
030200     WRITE TTMRESP-REC.
030300     ADD 1 TO TT-LISTED.
030400     READ TT-OLD-MSTR
030500         AT END SET NO-MORE-TT-OLD-RECS TO TRUE
030600     END-READ.
030700 410-EXIT.
030800     EXIT.
030900
031000******************************************************************
031100* 450-GET-RTN - ONE TYPE BY ID, FOUND OR NOT-FOUND.
031200******************************************************************
031300 450-GET-RTN.
031400     MOVE "450-GET-RTN" TO PARA-NAME.
031500     OPEN INPUT TT-OLD-MSTR.
031600     READ TT-OLD-MSTR
031700         AT END SET NO-MORE-TT-OLD-RECS TO TRUE
031800     END-READ.
031900     PERFORM 460-CHECK-ONE-TYPE-RTN THRU 460-EXIT
032000             UNTIL NO-MORE-TT-OLD-RECS OR TT-WAS-FOUND.
032100     CLOSE TT-OLD-MSTR.
032200
032300     IF NOT TT-WAS-FOUND
032400         MOVE TMR-TT-ID TO TMS-TT-ID
032500         SET TMS-NOT-FOUND TO TRUE
032600         WRITE TTMRESP-REC
032700     END-IF.
032800 450-EXIT.
032900     EXIT.
033000
033100 460-CHECK-ONE-TYPE-RTN.
033200     MOVE "460-CHECK-ONE-TYPE-RTN" TO PARA-NAME.
033300     ADD 1 TO TT-RECORDS-READ.
033400     IF TT-ID IN OLD-TT-REC = TMR-TT-ID
033500         SET TT-WAS-FOUND                TO TRUE
033600         MOVE TT-ID IN OLD-TT-REC        TO TMS-TT-ID
033700         MOVE TT-NAME IN OLD-TT-REC      TO TMS-TT-NAME
033800         MOVE TT-PRICE IN OLD-TT-REC     TO TMS-TT-PRICE
033900         MOVE TT-ACTIVE IN OLD-TT-REC    TO TMS-TT-ACTIVE
034000         SET TMS-FOUND                    TO TRUE
034100         WRITE TTMRESP-REC
034200         GO TO 460-EXIT
034300     END-IF.
034400     READ TT-OLD-MSTR
034500         AT END SET NO-MORE-TT-OLD-RECS TO TRUE
034600     END-READ.
034700 460-EXIT.
034800     EXIT.
034900
035000 700-CLOSE-FILES.
035100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
035200     CLOSE TTMREQ-FILE, TTMRESP-FILE, SYSOUT.
035300 700-EXIT.
035400     EXIT.
035500
035600 900-CLEANUP.
035700     MOVE "900-CLEANUP" TO PARA-NAME.
035800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
035900     DISPLAY "** RECORDS READ **".
036000     DISPLAY TT-RECORDS-READ-D.
036100     DISPLAY "** ADDED **".
036200     DISPLAY TT-ADDED-D.
036300     DISPLAY "** REMOVED **".
036400     DISPLAY TT-REMOVED-D.
036500     DISPLAY "** LISTED **".
036600     DISPLAY TT-LISTED-D.
036700     DISPLAY "******** NORMAL END OF JOB TRTMMAIN ********".
036800 900-EXIT.
036900     EXIT.
037000
037100 1000-ABEND-RTN.
037200     MOVE PARA-NAME TO ABEND-PARA.
037300     MOVE TMR-TT-ID TO ACTUAL-VAL.
037400     WRITE SYSOUT-REC FROM ABEND-REC.
037500     DISPLAY "*** ABNORMAL END OF JOB-TRTMMAIN ***" UPON CONSOLE.
037600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
037700     DIVIDE ZERO-VAL INTO ONE-VAL.
