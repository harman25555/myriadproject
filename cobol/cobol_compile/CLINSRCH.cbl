000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLINSRCH.
000400 AUTHOR. D C HARMON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/11.
000700 DATE-COMPILED. 06/02/11.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CLINSRCH IS THE CLINICIAN LOOKUP JOB - ONE REQUEST PER RUN, THE
001100* SAME SHAPE AS AUTHSRCH'S LOGIN LOOKUP.  A BY-ID REQUEST WANTS
001200* ONE CLINICIAN AND FAILS IF THE ID DOES NOT RESOLVE.  A BY-SPEC
001300* REQUEST WANTS EVERY CLINICIAN WHOSE SPECIALITY MATCHES, CASE
001400* INSENSITIVE, AND WRITES ONE RESPONSE RECORD PER MATCH IN
001500* clinicians.csv FILE ORDER - NO SORTING, NO DEDUPING, JUST THE
001600* ORDER THE DESK ENTERED THEM IN.
001700*
001800* CHANGE LOG
001900* 2011-06-02  DCH  ORIGINAL - BUILT OFF AUTHSRCH'S REQUEST/       CL11DCH 
002000*                  RESPONSE SHAPE FOR THE CLINICIAN DIRECTORY
002100*                  LOOKUP THE FRONT DESK ASKED FOR
002200* 1998-11-09  JHS  Y2K REMEDIATION - NO DATE FIELDS ON EITHER     CL98JHS 
002300*                  REQUEST OR RESPONSE RECORD, NO CHANGE REQUIRED
002400* 2022-06-14  KPN  SPECIALITY COMPARE NOW USES INSPECT ...        CL22KPN
002500*                  CONVERTING INSTEAD OF THE OLD FUNCTION UPPER-
002600*                  CASE CALL - THIS COMPILER RELEASE DOES NOT
002700*                  CARRY THAT INTRINSIC FUNCTION
002750* 2023-02-09  TLB  DROPPED THE UPSI-0 SEED-ADMIN-SWITCH - NOTHING CL23TLB 
002760*                  IN THIS JOB EVER TESTED IT, AND NO UPSI
002770*                  PARAMETER WAS EVER SET FOR THIS STEP IN THE
002780*                  JCL.  LEFTOVER FROM A PATTERN THAT NEVER GOT
002790*                  WIRED UP HERE
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z".
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SYSOUT
004200     ASSIGN TO UT-S-SYSOUT
004300       ORGANIZATION IS SEQUENTIAL.
004400
004500     SELECT CLNREQ-FILE
004600     ASSIGN TO UT-S-CLNREQ
004700       ACCESS MODE IS SEQUENTIAL
004800       FILE STATUS IS RQCODE.
004900
005000     SELECT CLNRESP-FILE
005100     ASSIGN TO UT-S-CLNRESP
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS RSCODE.
005400
005500     SELECT CLINFILE
005600     ASSIGN TO UT-S-CLINFILE
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS CFCODE.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  SYSOUT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 130 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SYSOUT-REC.
006800 01  SYSOUT-REC                         PIC X(130).
006900
007000****** ONE LOOKUP REQUEST PER RUN OF THIS JOB
007100 FD  CLNREQ-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 100 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS CLNREQ-REC.
007700 01  CLNREQ-REC.
007800     05  CLR-REQ-TYPE                   PIC X(10).
007900         88  CLR-BY-ID                  VALUE "BY-ID".
008000         88  CLR-BY-SPEC                VALUE "BY-SPEC".
008100     05  CLR-CLN-ID                     PIC X(36).
008200     05  CLR-SPEC                       PIC X(30).
008300     05  FILLER                         PIC X(24).
008400
008500****** BY-ID WRITES EXACTLY ONE RESPONSE RECORD, FOUND OR NOT.
008600****** BY-SPEC WRITES ONE PER MATCH, ZERO IF NONE MATCH - THERE
008700****** IS NO "NOT FOUND" CONCEPT ON A SPECIALITY SEARCH
008800 FD  CLNRESP-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 175 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS CLNRESP-REC.
009400 01  CLNRESP-REC.
009500     05  CLS-FOUND-SW                   PIC X(01).
009600         88  CLS-FOUND                  VALUE "Y".
009700         88  CLS-NOT-FOUND              VALUE "N".
009800     05  CLS-CLN-ID                     PIC X(36).
009900     05  CLS-NAME                       PIC X(40).
010000     05  CLS-EMAIL                      PIC X(60).
010100     05  CLS-SPEC                       PIC X(30).
010200     05  FILLER                         PIC X(07).
010300
010400 FD  CLINFILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     DATA RECORD IS CLIN-MASTER-REC.
010800     COPY CLINMSTR.
010900
011000 WORKING-STORAGE SECTION.
011100 01  FILE-STATUS-CODES.
011200     05  RQCODE                  PIC X(2).
011300         88 RQCODE-OK     VALUE "00".
011400     05  RSCODE                  PIC X(2).
011500     05  CFCODE                  PIC X(2).
011600         88 CFCODE-OK     VALUE "00".
011700
011800 77  MORE-CLIN-SW                PIC X(1) VALUE "Y".
011900     88 NO-MORE-CLIN      VALUE "N".
012000 77  CLIN-MATCH-SW               PIC X(1) VALUE "N".
012100     88 CLIN-MATCH-FOUND  VALUE "Y".
012200
012300 01  WS-REQ-SPEC-UC                  PIC X(30).
012400 01  WS-REQ-SPEC-SPLIT REDEFINES WS-REQ-SPEC-UC.
012500     05  WS-REQ-SPEC-HALF-1          PIC X(15).
012600     05  WS-REQ-SPEC-HALF-2          PIC X(15).
012700
012800 01  WS-MSTR-SPEC-UC                 PIC X(30).
012900
013000 01  WS-CURRENT-DATE.
013100     05  WS-CUR-DATE                 PIC 9(6).
013200 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
013300     05  WS-CUR-YY                   PIC 9(2).
013400     05  WS-CUR-MM                   PIC 9(2).
013500     05  WS-CUR-DD                   PIC 9(2).
013600
013700 01  WS-MATCH-COUNTS.
013800     05  WS-CLIN-TRIES               PIC S9(4) COMP.
013900     05  WS-SPEC-MATCHES             PIC S9(4) COMP.
014000 01  WS-MATCH-COUNTS-DISPLAY REDEFINES WS-MATCH-COUNTS.
014100     05  WS-CLIN-TRIES-D             PIC 9(4).
014200     05  WS-SPEC-MATCHES-D           PIC 9(4).
014300
014400 77  ZERO-VAL                    PIC 9 VALUE ZERO.
014500 77  ONE-VAL                     PIC 9 VALUE 1.
014600
014700 COPY ABENDREC.
014800
014900 PROCEDURE DIVISION.
015000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015100     EVALUATE TRUE
015200         WHEN CLR-BY-ID
015300             PERFORM 200-SEARCH-BY-ID-RTN THRU 200-EXIT
015400         WHEN CLR-BY-SPEC
015500             PERFORM 300-SEARCH-BY-SPEC-RTN THRU 300-EXIT
015600     END-EVALUATE.
015700     PERFORM 900-CLEANUP THRU 900-EXIT.
015800     MOVE ZERO TO RETURN-CODE.
015900     GOBACK.
016000
016100 000-HOUSEKEEPING.
016200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016300     DISPLAY "******** BEGIN JOB CLINSRCH ********".
016400     ACCEPT WS-CURRENT-DATE FROM DATE.
016500     INITIALIZE WS-MATCH-COUNTS.
016600
016700     OPEN INPUT CLNREQ-FILE, CLINFILE.
016800     OPEN OUTPUT CLNRESP-FILE, SYSOUT.
016900
017000     READ CLNREQ-FILE
017100         AT END
017200         MOVE "EMPTY CLNREQ-FILE - NO LOOKUP TO DO"
017300              TO ABEND-REASON
017400         GO TO 1000-ABEND-RTN
017500     END-READ.
017600
017700     MOVE CLR-SPEC TO WS-REQ-SPEC-UC.
017800     INSPECT WS-REQ-SPEC-UC CONVERTING
017900         "abcdefghijklmnopqrstuvwxyz"
018000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018100 000-EXIT.
018200     EXIT.
018300
018400****** 200/210 - LOOKUP BY ID.  A SINGLE LINEAR SCAN, FIRST
018500****** MATCH WINS (IDS ARE UNIQUE IN PRACTICE BUT WE DO NOT
018600****** DEPEND ON IT).
018700 200-SEARCH-BY-ID-RTN.
018800     MOVE "200-SEARCH-BY-ID-RTN" TO PARA-NAME.
018900     READ CLINFILE
019000         AT END SET NO-MORE-CLIN TO TRUE
019100     END-READ.
019200     PERFORM 210-CHECK-ONE-CLINICIAN THRU 210-EXIT
019300             UNTIL NO-MORE-CLIN OR CLIN-MATCH-FOUND.
019400
019500     IF NOT CLIN-MATCH-FOUND
019600         SET CLS-NOT-FOUND TO TRUE
019700         WRITE CLNRESP-REC
019800     END-IF.
019900 200-EXIT.
020000     EXIT.
020100
020200 210-CHECK-ONE-CLINICIAN.
020300     MOVE "210-CHECK-ONE-CLINICIAN" TO PARA-NAME.
020400     ADD 1 TO WS-CLIN-TRIES.
020500     IF CLN-ID = CLR-CLN-ID
020600         SET CLIN-MATCH-FOUND TO TRUE
020700         SET CLS-FOUND        TO TRUE
020800         MOVE CLN-ID    TO CLS-CLN-ID
020900         MOVE CLN-NAME  TO CLS-NAME
021000         MOVE CLN-EMAIL TO CLS-EMAIL
021100         MOVE CLN-SPEC  TO CLS-SPEC
021200         WRITE CLNRESP-REC
021300         GO TO 210-EXIT
021400     END-IF.
021500     READ CLINFILE
021600         AT END SET NO-MORE-CLIN TO TRUE
021700     END-READ.
021800 210-EXIT.
021900     EXIT.
022000
022100****** 300/310 - LOOKUP BY SPECIALITY, CASE INSENSITIVE EXACT
022200****** MATCH, EVERY HIT WRITTEN, NO EARLY EXIT ON FIRST MATCH.
022300 300-SEARCH-BY-SPEC-RTN.
022400     MOVE "300-SEARCH-BY-SPEC-RTN" TO PARA-NAME.
022500     READ CLINFILE
022600         AT END SET NO-MORE-CLIN TO TRUE
022700     END-READ.
022800     PERFORM 310-CHECK-ONE-SPEC THRU 310-EXIT
022900             UNTIL NO-MORE-CLIN.
023000 300-EXIT.
023100     EXIT.
023200
023300 310-CHECK-ONE-SPEC.
023400     MOVE "310-CHECK-ONE-SPEC" TO PARA-NAME.
023500     ADD 1 TO WS-CLIN-TRIES.
023600     MOVE CLN-SPEC TO WS-MSTR-SPEC-UC.
023700     INSPECT WS-MSTR-SPEC-UC CONVERTING
023800         "abcdefghijklmnopqrstuvwxyz"
023900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024000     IF WS-MSTR-SPEC-UC = WS-REQ-SPEC-UC
024100         SET CLS-FOUND  TO TRUE
024200         MOVE CLN-ID    TO CLS-CLN-ID
024300         MOVE CLN-NAME  TO CLS-NAME
024400         MOVE CLN-EMAIL TO CLS-EMAIL
024500         MOVE CLN-SPEC  TO CLS-SPEC
024600         WRITE CLNRESP-REC
024700         ADD 1 TO WS-SPEC-MATCHES
024800     END-IF.
024900     READ CLINFILE
025000         AT END SET NO-MORE-CLIN TO TRUE
025100     END-READ.
025200 310-EXIT.
025300     EXIT.
025400
025500 700-CLOSE-FILES.
025600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
025700     CLOSE CLNREQ-FILE, CLNRESP-FILE, CLINFILE, SYSOUT.
025800 700-EXIT.
025900     EXIT.
026000
026100 900-CLEANUP.
026200     MOVE "900-CLEANUP" TO PARA-NAME.
026300     DISPLAY "CLINICIAN RECORDS SCANNED " WS-CLIN-TRIES-D.
026400     DISPLAY "SPECIALITY MATCHES WRITTEN " WS-SPEC-MATCHES-D.
026500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
026600     DISPLAY "******** NORMAL END OF JOB CLINSRCH ********".
026700 900-EXIT.
026800     EXIT.
026900
027000 1000-ABEND-RTN.
027100     MOVE PARA-NAME TO ABEND-PARA.
027200     MOVE CLR-CLN-ID TO ACTUAL-VAL.
027300     WRITE SYSOUT-REC FROM ABEND-REC.
027400     DISPLAY "*** ABNORMAL END OF JOB-CLINSRCH ***" UPON CONSOLE.
027500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
027600     DIVIDE ZERO-VAL INTO ONE-VAL.
