000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM EDITS A BATCH OF PATIENT-MAINTENANCE
001400*          TRANSACTIONS PRODUCED BY THE FRONT DESK SCREENS.  FIVE
001500*          TRANSACTION CODES ARE RECOGNISED - REGISTER-WALKIN,
001600*          REGISTER-NEW, FLAG-NONPAY, SET-MKTG-OPTIN, AND
001700*          UPGRADE-WALKIN.
001800*
001900*          GOOD TRANSACTIONS ARE WRITTEN ON TO PATEDIT-FILE FOR
002000*          PATUPDT TO APPLY AGAINST patients.csv.  BAD ONES ARE
002100*          WRITTEN TO PATERR WITH A ONE-LINE REASON.
002200*
002300******************************************************************
002400
002500         INPUT FILE              -   UT-S-PATTRAN
002600
002700         PATIENT MASTER (READ-ONLY, DUP-EMAIL CHECK ONLY)
002800                                 -   UT-S-PATMSTR
002900
003000         OUTPUT FILE PRODUCED    -   UT-S-PATEDIT
003100
003200         ERROR FILE PRODUCED     -   UT-S-PATERR
003300
003400         DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700* CHANGE LOG
003800* 1988-01-23  JS   ORIGINAL DALYEDIT - ROOM/CHARGE DAILY EDIT JOB CL88JS  
003900* 2009-04-22  RLW  REWORKED FOR THE TREATMENT CENTRE CONVERSION - CL09RLW 
004000*                  DROPPED ALL ROOM/WARD/EQUIPMENT/DB2 EDITS,
004100*                  REPLACED WITH THE FIVE PATIENT-MAINTENANCE
004200*                  TRANSACTION CODES
004300* 2012-07-09  RLW  ADDED SET-MKTG-OPTIN FOR THE FRONT-DESK        CL12RLW 
004400*                  PROMOTIONS BINDER REQUEST
004500* 2015-01-14  DCH  ADDED FLAG-NONPAY                              CL15DCH 
004600* 1998-11-02  JHS  Y2K REMEDIATION - NO DATE FIELDS EDITED ON     CL98JHS 
004700*                  THIS JOB, REVIEWED, NO CHANGE REQUIRED
004800* 2019-03-12  KPN  UPGRADE-WALKIN NOW REQUIRES BOTH EMAIL AND     CL19KPN
004900*                  PASSWORD - DESK WAS LEAVING PASSWORD BLANK
005000*                  AND PATIENTS COULD NOT LOG IN AFTERWARD
005010* 2023-03-21  TLB  REGISTER-NEW NOW VALIDATES TRX-OPTIN-VALUE     CL23TLB 
005020*                  THE SAME WAY SET-MKTG-OPTIN ALREADY DOES - A
005030*                  SELF-SERVICE SIGNUP CARRIES AN OPT-IN FLAG
005040*                  TOO AND PATUPDT NOW ACTUALLY USES IT
005050* 2023-05-16  TLB  510-CHECK-ONE-PATMSTR WAS ONLY FLAGGING A      CL23TLB 
005060*                  DUPLICATE EMAIL AGAINST ALREADY-REGISTERED
005070*                  PATIENTS - A WALK-IN'S EMAIL COULD BE REUSED
005080*                  BY A NEW SIGNUP.  DROPPED THE REGISTERED-ONLY
005090*                  TEST, NOW COMPARES AGAINST EVERY MASTER RECORD
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT PATTRAN
006700     ASSIGN TO UT-S-PATTRAN
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100     SELECT PATEDIT-FILE
007200     ASSIGN TO UT-S-PATEDIT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT PATERR
007700     ASSIGN TO UT-S-PATERR
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS EFCODE.
008000
008100     SELECT PATMSTR
008200     ASSIGN TO UT-S-PATMSTR
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS PFCODE.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(130).
009500
009600****** ONE RECORD PER PATIENT-MAINTENANCE REQUEST KEYED AT THE
009700****** FRONT DESK.  TRX-PAT-ID IS BLANK ON THE TWO REGISTER
009800****** CODES - THE CALLER HANDS US THE NEW ID TO USE.
009900 FD  PATTRAN
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 200 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS PATTRAN-REC.
010500 01  PATTRAN-REC.
010600     05  TRX-CODE                   PIC X(20).
010700         88  TRX-REGISTER-WALKIN    VALUE "REGISTER-WALKIN".
010800         88  TRX-REGISTER-NEW       VALUE "REGISTER-NEW".
010900         88  TRX-FLAG-NONPAY        VALUE "FLAG-NONPAY".
011000         88  TRX-SET-MKTG-OPTIN     VALUE "SET-MKTG-OPTIN".
011100         88  TRX-UPGRADE-WALKIN     VALUE "UPGRADE-WALKIN".
011200         88  TRAILER-REC            VALUE "TRAILER".
011300     05  TRX-PAT-ID                 PIC X(36).
011400     05  TRX-NAME                   PIC X(40).
011500     05  TRX-EMAIL                  PIC X(60).
011600     05  TRX-PASS                   PIC X(30).
011700     05  TRX-OPTIN-VALUE            PIC X(05).
011800     05  FILLER                     PIC X(09).
011900
012000****** GOOD TRANSACTIONS - SAME SHAPE AS PATTRAN-REC - FORWARDED
012100****** TO PATUPDT UNCHANGED
012200 FD  PATEDIT-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 200 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS PATEDIT-REC.
012800 01  PATEDIT-REC                    PIC X(200).
012900
013000 FD  PATERR
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 250 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS PATERR-REC.
013600 01  PATERR-REC.
013700     05  ERR-MSG                    PIC X(40).
013800     05  ERR-TRX                    PIC X(200).
013850     05  FILLER                     PIC X(10).
013900
014000 FD  PATMSTR
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     DATA RECORD IS PATIENT-MASTER-REC.
014400     COPY PATMSTR.
014500
014600 WORKING-STORAGE SECTION.
014700 01  FILE-STATUS-CODES.
014800     05  IFCODE                  PIC X(2).
014900         88 NO-MORE-DATA  VALUE "10".
015000     05  OFCODE                  PIC X(2).
015100         88 OFCODE-OK     VALUE "00".
015200     05  EFCODE                  PIC X(2).
015300         88 EFCODE-OK     VALUE "00".
015400     05  PFCODE                  PIC X(2).
015500         88 NO-MORE-PATMSTR VALUE "10".
015600
015700 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
015800     88  NO-MORE-TRAN     VALUE "N".
015900 77  ERROR-FOUND-SW               PIC X(01) VALUE "N".
016000     88  RECORD-ERROR-FOUND VALUE "Y".
016100     88  VALID-RECORD     VALUE "N".
016200 77  MORE-PATMSTR-SW              PIC X(01) VALUE "Y".
016300     88  NO-MORE-PATMSTR-RECS VALUE "N".
016400 77  DUP-EMAIL-SW                 PIC X(01) VALUE "N".
016500     88  DUP-EMAIL-FOUND   VALUE "Y".
016600
016700 01  WS-TRX-EMAIL-UC                  PIC X(60).
016800 01  WS-TRX-EMAIL-R REDEFINES WS-TRX-EMAIL-UC.
016900     05  WS-TRX-EMAIL-LOCAL           PIC X(30).
017000     05  WS-TRX-EMAIL-DOMAIN          PIC X(30).
017100
017200 01  WS-MSTR-EMAIL-UC                 PIC X(60).
017300
017400 01  WS-CURRENT-DATE.
017500     05  WS-CUR-DATE                  PIC 9(6).
017600 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
017700     05  WS-CUR-YY                    PIC 9(2).
017800     05  WS-CUR-MM                    PIC 9(2).
017900     05  WS-CUR-DD                    PIC 9(2).
018000
018100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018200     05 RECORDS-WRITTEN          PIC 9(7) COMP.
018300     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
018400     05 RECORDS-READ             PIC 9(9) COMP.
018500 01  COUNTERS-DISPLAY REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
018600     05 RECORDS-WRITTEN-D        PIC 9(7).
018700     05 RECORDS-IN-ERROR-D       PIC 9(7).
018800     05 RECORDS-READ-D           PIC 9(9).
018900
019000 77  ZERO-VAL                    PIC 9 VALUE ZERO.
019100 77  ONE-VAL                     PIC 9 VALUE 1.
019200
019300 COPY ABENDREC.
019400
019500 PROCEDURE DIVISION.
019600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019700     PERFORM 100-MAINLINE THRU 100-EXIT
019800             UNTIL NO-MORE-TRAN.
019900     PERFORM 999-CLEANUP THRU 999-EXIT.
020000     MOVE +0 TO RETURN-CODE.
020100     GOBACK.
020200
020300 000-HOUSEKEEPING.
020400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020500     DISPLAY "******** BEGIN JOB PATEDIT ********".
020600     ACCEPT  WS-CURRENT-DATE FROM DATE.
020700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020900     PERFORM 900-READ-PATTRAN THRU 900-EXIT.
021000     IF NO-MORE-TRAN
021100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
021200         GO TO 1000-ABEND-RTN.
021300 000-EXIT.
021400     EXIT.
021500
021600 100-MAINLINE.
021700     MOVE "100-MAINLINE" TO PARA-NAME.
021800     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
021900
022000     IF RECORD-ERROR-FOUND
022100         ADD +1 TO RECORDS-IN-ERROR
022200         PERFORM 710-WRITE-PATERR THRU 710-EXIT
022300     ELSE
022400         ADD +1 TO RECORDS-WRITTEN
022500         PERFORM 700-WRITE-PATEDIT THRU 700-EXIT.
022600     PERFORM 900-READ-PATTRAN THRU 900-EXIT.
022700 100-EXIT.
022800     EXIT.
022900
023000******************************************************************
023100* 300-FIELD-EDITS CHECKS THE FIELDS EACH TRANSACTION CODE NEEDS.
023200* REGISTER-WALKIN HARD-SETS THE MASTER FLAGS TO FALSE BEFORE ANY
023300* OTHER EDIT RUNS, SO A DESK OPERATOR CANNOT ACCIDENTALLY KEY A
023400* WALK-IN IN AS ALREADY REGISTERED OR OPTED-IN.
023500******************************************************************
023600 300-FIELD-EDITS.
023700     MOVE "300-FIELD-EDITS" TO PARA-NAME.
023800     MOVE "N" TO ERROR-FOUND-SW.
023900
024000     EVALUATE TRUE
024100         WHEN TRX-REGISTER-WALKIN
024200             IF TRX-NAME = SPACES
024300                 MOVE "*** WALK-IN REQUIRES A NAME" TO ERR-MSG
024400                 MOVE "Y" TO ERROR-FOUND-SW
024500                 GO TO 300-EXIT
024600             END-IF
024700
024800         WHEN TRX-REGISTER-NEW
024900             IF TRX-NAME = SPACES OR TRX-EMAIL = SPACES
025000                     OR TRX-PASS = SPACES
025100                 MOVE "*** REGISTER-NEW MISSING REQUIRED FIELD"
025200                     TO ERR-MSG
025300                 MOVE "Y" TO ERROR-FOUND-SW
025400                 GO TO 300-EXIT
025500             END-IF
025520             IF TRX-OPTIN-VALUE NOT = "true " AND
025540                     TRX-OPTIN-VALUE NOT = "false"
025560                 MOVE "*** INVALID TRX-OPTIN-VALUE" TO ERR-MSG
025580                 MOVE "Y" TO ERROR-FOUND-SW
025590                 GO TO 300-EXIT
025595             END-IF
025600
025700         WHEN TRX-FLAG-NONPAY
025800             IF TRX-PAT-ID = SPACES
025900                 MOVE "*** FLAG-NONPAY REQUIRES TRX-PAT-ID"
026000                     TO ERR-MSG
026100                 MOVE "Y" TO ERROR-FOUND-SW
026200                 GO TO 300-EXIT
026300             END-IF
026400
026500         WHEN TRX-SET-MKTG-OPTIN
026600             IF TRX-PAT-ID = SPACES
026700                 MOVE "*** SET-MKTG-OPTIN REQUIRES TRX-PAT-ID"
026800                     TO ERR-MSG
026900                 MOVE "Y" TO ERROR-FOUND-SW
027000                 GO TO 300-EXIT
027100             END-IF
027200             IF TRX-OPTIN-VALUE NOT = "true " AND
027300                     TRX-OPTIN-VALUE NOT = "false"
027400                 MOVE "*** INVALID TRX-OPTIN-VALUE" TO ERR-MSG
027500                 MOVE "Y" TO ERROR-FOUND-SW
027600                 GO TO 300-EXIT
027700             END-IF
027800
027900         WHEN TRX-UPGRADE-WALKIN
028000             IF TRX-PAT-ID = SPACES OR TRX-EMAIL = SPACES
028100                     OR TRX-PASS = SPACES
028200                 MOVE "*** UPGRADE-WALKIN MISSING REQUIRED FIELD"
028300                     TO ERR-MSG
028400                 MOVE "Y" TO ERROR-FOUND-SW
028500                 GO TO 300-EXIT
028600             END-IF
028700
028800         WHEN OTHER
028900             MOVE "*** UNKNOWN TRANSACTION CODE" TO ERR-MSG
029000             MOVE "Y" TO ERROR-FOUND-SW
029100             GO TO 300-EXIT
029200     END-EVALUATE.
029300
029400     IF VALID-RECORD
029500         PERFORM 500-CROSS-FILE-EDITS THRU 500-EXIT.
029600 300-EXIT.
029700     EXIT.
029800
029900******************************************************************
030000* 500-CROSS-FILE-EDITS - DUPLICATE-EMAIL CHECK.  RUNS ONLY FOR
030100* REGISTER-NEW - A WALK-IN HAS NO EMAIL YET SO THERE IS NOTHING
030200* TO DUPLICATE, AND THE OTHER THREE CODES DO NOT TOUCH EMAIL.
030300******************************************************************
030400 500-CROSS-FILE-EDITS.
030500     MOVE "500-CROSS-FILE-EDITS" TO PARA-NAME.
030600     IF NOT TRX-REGISTER-NEW
030700         GO TO 500-EXIT.
030800
030900     MOVE TRX-EMAIL TO WS-TRX-EMAIL-UC.
031000     INSPECT WS-TRX-EMAIL-UC CONVERTING
031100         "abcdefghijklmnopqrstuvwxyz"
031200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031300
031400     MOVE "N" TO DUP-EMAIL-SW.
031500     MOVE "Y" TO MORE-PATMSTR-SW.
031600     READ PATMSTR
031700         AT END MOVE "N" TO MORE-PATMSTR-SW
031800     END-READ.
031900     PERFORM 510-CHECK-ONE-PATMSTR THRU 510-EXIT
032000             UNTIL NO-MORE-PATMSTR-RECS OR DUP-EMAIL-FOUND.
032100     CLOSE PATMSTR.
032200     OPEN INPUT PATMSTR.
032300
032400     IF DUP-EMAIL-FOUND
032500         MOVE "*** EMAIL ALREADY REGISTERED" TO ERR-MSG
032600         MOVE "Y" TO ERROR-FOUND-SW.
032700 500-EXIT.
032800     EXIT.
032900
033000 510-CHECK-ONE-PATMSTR.
033100     MOVE PAT-EMAIL TO WS-MSTR-EMAIL-UC.
033200     INSPECT WS-MSTR-EMAIL-UC CONVERTING
033300         "abcdefghijklmnopqrstuvwxyz"
033400         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033500     IF WS-MSTR-EMAIL-UC = WS-TRX-EMAIL-UC
033600         SET DUP-EMAIL-FOUND TO TRUE
033700         GO TO 510-EXIT
033800     END-IF.
033900     READ PATMSTR
034000         AT END MOVE "N" TO MORE-PATMSTR-SW
034100     END-READ.
034200 510-EXIT.
034300     EXIT.
034400
034500 700-WRITE-PATEDIT.
034600     MOVE "700-WRITE-PATEDIT" TO PARA-NAME.
034700     WRITE PATEDIT-REC FROM PATTRAN-REC.
034800 700-EXIT.
034900     EXIT.
035000
035100 710-WRITE-PATERR.
035200     MOVE "710-WRITE-PATERR" TO PARA-NAME.
035300     MOVE PATTRAN-REC TO ERR-TRX.
035400     WRITE PATERR-REC.
035500 710-EXIT.
035600     EXIT.
035700
035800 800-OPEN-FILES.
035900     MOVE "800-OPEN-FILES" TO PARA-NAME.
036000     OPEN INPUT PATTRAN.
036100     OPEN INPUT PATMSTR.
036200     OPEN OUTPUT PATEDIT-FILE, SYSOUT, PATERR.
036300 800-EXIT.
036400     EXIT.
036500
036600 850-CLOSE-FILES.
036700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
036800     CLOSE PATTRAN, PATEDIT-FILE, SYSOUT, PATERR, PATMSTR.
036900 850-EXIT.
037000     EXIT.
037100
037200 900-READ-PATTRAN.
037300     READ PATTRAN
037400         AT END MOVE "N" TO MORE-DATA-SW
037500         GO TO 900-EXIT
037600     END-READ.
037700     ADD +1 TO RECORDS-READ.
037800 900-EXIT.
037900     EXIT.
038000
038100 999-CLEANUP.
038200     MOVE "999-CLEANUP" TO PARA-NAME.
038300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038400     DISPLAY "** RECORDS READ **".
038500     DISPLAY RECORDS-READ-D.
038600     DISPLAY "** RECORDS WRITTEN **".
038700     DISPLAY RECORDS-WRITTEN-D.
038800     DISPLAY "** ERROR RECORDS FOUND **".
038900     DISPLAY RECORDS-IN-ERROR-D.
039000     DISPLAY "******** NORMAL END OF JOB PATEDIT ********".
039100 999-EXIT.
039200     EXIT.
039300
039400 1000-ABEND-RTN.
039500     WRITE SYSOUT-REC FROM ABEND-REC.
039600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
039700     DISPLAY "*** ABNORMAL END OF JOB-PATEDIT ***" UPON CONSOLE.
039800     DIVIDE ZERO-VAL INTO ONE-VAL.
