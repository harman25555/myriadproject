000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRMTALOC.
000400 AUTHOR. D C HARMON.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/03/09.
000700 DATE-COMPILED. 05/03/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* TRMTALOC IS THE TREATMENT ALLOCATION JOB - IT TAKES A BATCH OF
001100* ALLOCATION REQUESTS (EACH ONE PATIENT, ONE CLINICIAN, AND A
001200* SMALL LIST OF TREATMENT-TYPE IDS) AND OPENS A NEW TREATMENT
001300* RECORD FOR EACH ONE THAT PASSES ID VERIFICATION.  A REQUESTED
001400* TREATMENT-TYPE ID THAT NO LONGER RESOLVES IS SKIPPED QUIETLY -
001500* NO ENTRY IS WRITTEN FOR IT AND THE TREATMENT ITSELF STILL GOES
001600* THROUGH.
001700*
001800* CHANGE LOG
001900* 2009-05-03  RLW  ORIGINAL - REWORKED FROM TRMTSRCH'S EQUIPMENT/ CL09RLW 
002000*                  LAB-CHARGE LOOKUP FOR THE TREATMENT CENTRE
002100*                  CONVERSION.  KEPT THE REFERENCE-TABLE-LOAD-THEN
002200*                  -SEARCH IDIOM, DROPPED THE CHARGE CALCULATIONS
002300* 2015-06-11  DCH  PATIENT/CLINICIAN VERIFICATION NOW TABLE-DRIVENCL15DCH 
002400*                  INSTEAD OF ONE VSAM READ PER REQUEST - PATMSTR
002500*                  AND CLINMSTR ARE FLAT FILES NOW, NOT INDEXED
002600* 1998-11-09  JHS  Y2K REMEDIATION - TRT-CREATED NOW CARRIES A    CL98JHS 
002700*                  FULL 4-DIGIT YEAR, NO MORE 2-DIGIT WINDOWING
002800* 2019-03-12  KPN  ADDED TRTMTYPE VERIFICATION TABLE SO AN UNKNOWNCL19KPN
002900*                  TREATMENT-TYPE ID IS SKIPPED HERE, NOT LEFT TO
003000*                  BLOW UP LATER IN TRMTUPDT'S COSTING PASS
003010* 2022-10-04  TLB  AUDIT CAUGHT TRT-CREATED COMING OUT WITH A     CL22TLB 
003020*                  ZERO DATE AND A BOGUS TIME - THE OLD SINGLE
003030*                  ACCEPT OF A 14-DIGIT FIELD FROM DATE NEVER
003040*                  TOUCHED TIME AT ALL.  SPLIT INTO ACCEPT ...
003050*                  FROM DATE / FROM TIME THE WAY PROMOBCST
003060*                  ALREADY DOES IT, AND STRING-BUILD THE DATE
003070*                  AND TIME SO THE DASH/COLON SEPARATORS LAND
003080*                  IN THE RECORD INSTEAD OF BLANKS
003085* 2023-02-09  TLB  DROPPED THE UPSI-0 SEED-ADMIN-SWITCH - NOTHING CL23TLB 
003086*                  IN THIS JOB EVER TESTED IT, AND NO UPSI
003087*                  PARAMETER WAS EVER SET FOR THIS STEP IN THE
003088*                  JCL.  LEFTOVER FROM A PATTERN THAT NEVER GOT
003089*                  WIRED UP HERE
003090******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SYSOUT ASSIGN TO UT-S-SYSOUT
004400         ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT ALOCREQ-FILE ASSIGN TO UT-S-ALOCREQ
004700         ACCESS MODE IS SEQUENTIAL FILE STATUS IS RQCODE.
004800
004900     SELECT ALOCRESP-FILE ASSIGN TO UT-S-ALOCRSP
005000         ACCESS MODE IS SEQUENTIAL FILE STATUS IS RSCODE.
005100
005200     SELECT PATMSTR ASSIGN TO UT-S-PATMSTR
005300         ACCESS MODE IS SEQUENTIAL FILE STATUS IS PFCODE.
005400
005500     SELECT CLINMSTR ASSIGN TO UT-S-CLINMSTR
005600         ACCESS MODE IS SEQUENTIAL FILE STATUS IS CFCODE.
005700
005800     SELECT TRTMTYPE ASSIGN TO UT-S-TRTMTYPE
005900         ACCESS MODE IS SEQUENTIAL FILE STATUS IS TFCODE.
006000
006100     SELECT TRT-OLD-MSTR ASSIGN TO UT-S-TRTOLDM
006200         ACCESS MODE IS SEQUENTIAL FILE STATUS IS OMCODE.
006300
006400     SELECT TRT-NEW-MSTR ASSIGN TO UT-S-TRTNEWM
006500         ACCESS MODE IS SEQUENTIAL FILE STATUS IS NMCODE.
006600
006700     SELECT TRE-OLD-MSTR ASSIGN TO UT-S-TREOLDM
006800         ACCESS MODE IS SEQUENTIAL FILE STATUS IS EOCODE.
006900
007000     SELECT TRE-NEW-MSTR ASSIGN TO UT-S-TRENEWM
007100         ACCESS MODE IS SEQUENTIAL FILE STATUS IS ENCODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 130 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC  PIC X(130).
008200
008300****** ONE ALLOCATION REQUEST PER RECORD - PATIENT, CLINICIAN,
008400****** AND UP TO TEN REQUESTED TREATMENT-TYPE LINES
008500 FD  ALOCREQ-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 519 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS ALOCREQ-REC.
009100 01  ALOCREQ-REC.
009200     05  ALR-TRT-ID                  PIC X(36).
009300     05  ALR-PAT-ID                  PIC X(36).
009400     05  ALR-CLN-ID                  PIC X(36).
009500     05  ALR-ENTRY-COUNT             PIC 9(02).
009600     05  ALR-ENTRY OCCURS 10 TIMES.
009700         10  ALR-TT-ID               PIC X(36).
009800         10  ALR-QTY                 PIC S9(04).
009900     05  FILLER                      PIC X(09).
010000
010100 FD  ALOCRESP-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 90 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS ALOCRESP-REC.
010700 01  ALOCRESP-REC.
010800     05  ALS-TRT-ID                  PIC X(36).
010900     05  ALS-STATUS-SW               PIC X(01).
011000         88  ALS-SUCCESS             VALUE "Y".
011100         88  ALS-FAILED              VALUE "N".
011200     05  ALS-REASON                  PIC X(40).
011300     05  FILLER                      PIC X(13).
011400
011500 FD  PATMSTR
011600     LABEL RECORDS ARE STANDARD
011700     DATA RECORD IS PATIENT-MASTER-REC.
011800     COPY PATMSTR.
011900
012000 FD  CLINMSTR
012100     LABEL RECORDS ARE STANDARD
012200     DATA RECORD IS CLIN-MASTER-REC.
012300     COPY CLINMSTR.
012400
012500 FD  TRTMTYPE
012600     LABEL RECORDS ARE STANDARD
012700     DATA RECORD IS TRTM-TYPE-REC.
012800     COPY TRTMTYPE.
012900
013000 FD  TRT-OLD-MSTR
013100     LABEL RECORDS ARE STANDARD
013200     DATA RECORD IS OLD-TREATMENT-REC.
013300     COPY TREATMNT REPLACING ==TREATMENT-REC== BY
013400                             ==OLD-TREATMENT-REC==.
013500
013600 FD  TRT-NEW-MSTR
013700     LABEL RECORDS ARE STANDARD
013800     DATA RECORD IS TREATMENT-REC.
013900     COPY TREATMNT.
014000
014100 FD  TRE-OLD-MSTR
014200     LABEL RECORDS ARE STANDARD
014300     DATA RECORD IS OLD-ENTRY-REC.
014400     COPY TRTMENTR REPLACING ==TREATMENT-ENTRY-REC== BY
014500                             ==OLD-ENTRY-REC==.
014600
014700 FD  TRE-NEW-MSTR
014800     LABEL RECORDS ARE STANDARD
014900     DATA RECORD IS TREATMENT-ENTRY-REC.
015000     COPY TRTMENTR.
015100
015200 WORKING-STORAGE SECTION.
015300 01  FILE-STATUS-CODES.
015400     05  RQCODE                  PIC X(2).
015500         88 NO-MORE-REQUESTS  VALUE "10".
015600     05  RSCODE                  PIC X(2).
015700     05  PFCODE                  PIC X(2).
015800         88 NO-MORE-PATMSTR   VALUE "10".
015900     05  CFCODE                  PIC X(2).
016000         88 NO-MORE-CLINMSTR  VALUE "10".
016100     05  TFCODE                  PIC X(2).
016200         88 NO-MORE-TRTMTYPE  VALUE "10".
016300     05  OMCODE                  PIC X(2).
016400         88 NO-MORE-TRT-OLD   VALUE "10".
016500     05  NMCODE                  PIC X(2).
016600     05  EOCODE                  PIC X(2).
016700         88 NO-MORE-TRE-OLD   VALUE "10".
016800     05  ENCODE                  PIC X(2).
016900
017000 77  MORE-REQ-SW                 PIC X(01) VALUE "Y".
017100     88 NO-MORE-REQ-RECS  VALUE "N".
017200 77  MORE-TRT-OLD-SW              PIC X(01) VALUE "Y".
017300     88 NO-MORE-TRT-OLD-RECS VALUE "N".
017400 77  MORE-TRE-OLD-SW              PIC X(01) VALUE "Y".
017500     88 NO-MORE-TRE-OLD-RECS VALUE "N".
017600
017700****** REFERENCE TABLES LOADED ONCE AT HOUSEKEEPING - ID
017800****** VERIFICATION IS A TABLE SEARCH, NOT A FILE READ PER
017900****** REQUEST, SINCE NONE OF THESE FILES ARE KEYED ON DISK
018000 01  WS-PAT-ID-TABLE.
018100     05  WS-PAT-ID-ENTRY OCCURS 1000 TIMES INDEXED BY PAT-IDX.
018200         10  WS-PATK-ID          PIC X(36).
018300
018400 01  WS-CLN-ID-TABLE.
018500     05  WS-CLN-ID-ENTRY OCCURS 300 TIMES INDEXED BY CLN-IDX.
018600         10  WS-CLNK-ID          PIC X(36).
018700
018800 01  WS-TT-ID-TABLE.
018900     05  WS-TT-ID-ENTRY OCCURS 500 TIMES INDEXED BY TT-IDX.
019000         10  WS-TTK-ID           PIC X(36).
019100
019200 01  WS-TABLE-COUNTS.
019300     05  WS-PAT-COUNT             PIC S9(4) COMP VALUE ZERO.
019400     05  WS-CLN-COUNT             PIC S9(4) COMP VALUE ZERO.
019500     05  WS-TT-COUNT              PIC S9(4) COMP VALUE ZERO.
019600 01  WS-TABLE-COUNTS-DISPLAY REDEFINES WS-TABLE-COUNTS.
019700     05  WS-PAT-COUNT-D           PIC 9(4).
019800     05  WS-CLN-COUNT-D           PIC 9(4).
019900     05  WS-TT-COUNT-D            PIC 9(4).
020000
020100****** VALID REQUESTS ARE HELD HERE UNTIL THE MASTER-FILE
020200****** REWRITE PASS AT THE END OF THE RUN
020300 01  WS-ALOC-TABLE.
020400     05  WS-ALOC-ENTRY OCCURS 500 TIMES INDEXED BY REQ-IDX.
020500         10  WS-ALOC-TRT-ID       PIC X(36).
020600         10  WS-ALOC-PAT-ID       PIC X(36).
020700         10  WS-ALOC-CLN-ID       PIC X(36).
020800         10  WS-ALOC-ENTRY-COUNT  PIC 9(02) COMP.
020900         10  WS-ALOC-LINE OCCURS 10 TIMES.
021000             15  WS-ALOC-LN-TT-ID PIC X(36).
021100             15  WS-ALOC-LN-QTY   PIC S9(04) COMP-3.
021150         10  FILLER               PIC X(05).
021200 01  WS-ALOC-COUNT                PIC S9(4) COMP VALUE ZERO.
021300
021400 01  WS-CURRENT-DATE-TIME.
021500     05  WS-CUR-DATE               PIC 9(06).
021600     05  WS-CUR-TIME               PIC 9(06).
021700 01  WS-CURRENT-DT-R REDEFINES WS-CURRENT-DATE-TIME.
021800     05  WS-CUR-YY                 PIC 9(02).
021900     05  WS-CUR-MM                 PIC 9(02).
022000     05  WS-CUR-DD                 PIC 9(02).
022100     05  WS-CUR-HH                 PIC 9(02).
022200     05  WS-CUR-MN                 PIC 9(02).
022300     05  WS-CUR-SS                 PIC 9(02).
022400
022500 01  COUNTERS-AND-ACCUMULATORS.
022600     05  REQUESTS-READ            PIC S9(7) COMP.
022700     05  REQUESTS-ACCEPTED        PIC S9(7) COMP.
022800     05  REQUESTS-REJECTED        PIC S9(7) COMP.
022900     05  ENTRIES-WRITTEN          PIC S9(7) COMP.
023000     05  ENTRIES-SKIPPED          PIC S9(7) COMP.
023100 01  COUNTERS-DISPLAY REDEFINES COUNTERS-AND-ACCUMULATORS.
023200     05  REQUESTS-READ-D          PIC 9(7).
023300     05  REQUESTS-ACCEPTED-D      PIC 9(7).
023400     05  REQUESTS-REJECTED-D      PIC 9(7).
023500     05  ENTRIES-WRITTEN-D        PIC 9(7).
023600     05  ENTRIES-SKIPPED-D        PIC 9(7).
023700
023800 77  WS-LINE-SUB                  PIC 9(02) COMP.
023900 77  PAT-OK-SW                    PIC X(01) VALUE "N".
024000     88  PAT-IS-VERIFIED   VALUE "Y".
024100 77  CLN-OK-SW                    PIC X(01) VALUE "N".
024200     88  CLN-IS-VERIFIED   VALUE "Y".
024300
024400 77  ZERO-VAL                    PIC 9 VALUE ZERO.
024500 77  ONE-VAL                     PIC 9 VALUE 1.
024600
024700 COPY ABENDREC.
024800
024900 PROCEDURE DIVISION.
025000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025100     PERFORM 100-LOAD-ALOC-REQUESTS THRU 100-EXIT
025200             UNTIL NO-MORE-REQ-RECS.
025300     PERFORM 200-REWRITE-TREATMENT-MASTER THRU 200-EXIT
025400             UNTIL NO-MORE-TRT-OLD-RECS.
025500     PERFORM 250-APPEND-NEW-TREATMENTS-RTN THRU 250-EXIT
025600             VARYING REQ-IDX FROM 1 BY 1
025700             UNTIL REQ-IDX > WS-ALOC-COUNT.
025800     PERFORM 300-REWRITE-ENTRY-MASTER THRU 300-EXIT
025900             UNTIL NO-MORE-TRE-OLD-RECS.
026000     PERFORM 350-APPEND-NEW-ENTRIES-RTN THRU 350-EXIT
026100             VARYING REQ-IDX FROM 1 BY 1
026200             UNTIL REQ-IDX > WS-ALOC-COUNT.
026300     PERFORM 900-CLEANUP THRU 900-EXIT.
026400     MOVE ZERO TO RETURN-CODE.
026500     GOBACK.
026600
026700 000-HOUSEKEEPING.
026800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026900     DISPLAY "******** BEGIN JOB TRMTALOC ********".
026950     ACCEPT WS-CUR-DATE FROM DATE.
026980     ACCEPT WS-CUR-TIME FROM TIME.
027100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027200
027300     OPEN INPUT PATMSTR, CLINMSTR, TRTMTYPE.
027400     OPEN INPUT ALOCREQ-FILE, TRT-OLD-MSTR, TRE-OLD-MSTR.
027500     OPEN OUTPUT ALOCRESP-FILE, TRT-NEW-MSTR, TRE-NEW-MSTR,
027600                 SYSOUT.
027700
027800     PERFORM 010-LOAD-PATMSTR-TABLE THRU 010-EXIT
027900             VARYING PAT-IDX FROM 1 BY 1 UNTIL NO-MORE-PATMSTR.
028000     PERFORM 020-LOAD-CLINMSTR-TABLE THRU 020-EXIT
028100             VARYING CLN-IDX FROM 1 BY 1 UNTIL NO-MORE-CLINMSTR.
028200     PERFORM 030-LOAD-TRTMTYPE-TABLE THRU 030-EXIT
028300             VARYING TT-IDX FROM 1 BY 1 UNTIL NO-MORE-TRTMTYPE.
028400
028500     READ ALOCREQ-FILE
028600         AT END SET NO-MORE-REQ-RECS TO TRUE
028700     END-READ.
028800
028900     READ TRT-OLD-MSTR
029000         AT END SET NO-MORE-TRT-OLD-RECS TO TRUE
029100     END-READ.
029200
029300     READ TRE-OLD-MSTR
029400         AT END SET NO-MORE-TRE-OLD-RECS TO TRUE
029500     END-READ.
029600 000-EXIT.
029700     EXIT.
029800
029900 010-LOAD-PATMSTR-TABLE.
030000     MOVE "010-LOAD-PATMSTR-TABLE" TO PARA-NAME.
030100     READ PATMSTR
030200         AT END SET NO-MORE-PATMSTR TO TRUE GO TO 010-EXIT
030300     END-READ.
030400     MOVE PAT-ID TO WS-PATK-ID(PAT-IDX).
030500     ADD 1 TO WS-PAT-COUNT.
030600 010-EXIT.
030700     EXIT.
030800
030900 020-LOAD-CLINMSTR-TABLE.
031000     MOVE "020-LOAD-CLINMSTR-TABLE" TO PARA-NAME.
031100     READ CLINMSTR
031200         AT END SET NO-MORE-CLINMSTR TO TRUE GO TO 020-EXIT
031300     END-READ.
031400     MOVE CLN-ID TO WS-CLNK-ID(CLN-IDX).
031500     ADD 1 TO WS-CLN-COUNT.
031600 020-EXIT.
031700     EXIT.
031800
031900 030-LOAD-TRTMTYPE-TABLE.
032000     MOVE "030-LOAD-TRTMTYPE-TABLE" TO PARA-NAME.
032100     READ TRTMTYPE
032200         AT END SET NO-MORE-TRTMTYPE TO TRUE GO TO 030-EXIT
032300     END-READ.
032400     MOVE TT-ID TO WS-TTK-ID(TT-IDX).
032500     ADD 1 TO WS-TT-COUNT.
032600 030-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000* 100-LOAD-ALOC-REQUESTS READS ONE REQUEST, VERIFIES THE PATIENT
033100* AND CLINICIAN IDS AGAINST THE TABLES LOADED ABOVE, AND EITHER
033200* WRITES A FAILURE RESPONSE NOW OR PARKS THE REQUEST IN
033300* WS-ALOC-TABLE FOR THE MASTER-FILE REWRITE PASS.
033400******************************************************************
033500 100-LOAD-ALOC-REQUESTS.
033600     MOVE "100-LOAD-ALOC-REQUESTS" TO PARA-NAME.
033700     ADD 1 TO REQUESTS-READ.
033800
033900     MOVE "N" TO PAT-OK-SW.
034000     SET PAT-IDX TO 1.
034100     SEARCH WS-PAT-ID-ENTRY
034200         AT END CONTINUE
034300         WHEN WS-PATK-ID(PAT-IDX) = ALR-PAT-ID
034400             SET PAT-IS-VERIFIED TO TRUE
034500     END-SEARCH.
034600
034700     MOVE "N" TO CLN-OK-SW.
034800     SET CLN-IDX TO 1.
034900     SEARCH WS-CLN-ID-ENTRY
035000         AT END CONTINUE
035100         WHEN WS-CLNK-ID(CLN-IDX) = ALR-CLN-ID
035200             SET CLN-IS-VERIFIED TO TRUE
035300     END-SEARCH.
035400
035500     IF NOT PAT-IS-VERIFIED
035600         MOVE ALR-TRT-ID          TO ALS-TRT-ID
035700         SET ALS-FAILED           TO TRUE
035800         MOVE "PATIENT ID NOT FOUND" TO ALS-REASON
035900         WRITE ALOCRESP-REC
036000         ADD 1 TO REQUESTS-REJECTED
036100         GO TO 100-NEXT-READ.
036200
036300     IF NOT CLN-IS-VERIFIED
036400         MOVE ALR-TRT-ID          TO ALS-TRT-ID
036500         SET ALS-FAILED           TO TRUE
036600         MOVE "CLINICIAN ID NOT FOUND" TO ALS-REASON
036700         WRITE ALOCRESP-REC
036800         ADD 1 TO REQUESTS-REJECTED
036900         GO TO 100-NEXT-READ.
037000
037100     ADD 1 TO WS-ALOC-COUNT.
037200     SET REQ-IDX TO WS-ALOC-COUNT.
037300     MOVE ALR-TRT-ID TO WS-ALOC-TRT-ID(REQ-IDX).
037400     MOVE ALR-PAT-ID TO WS-ALOC-PAT-ID(REQ-IDX).
037500     MOVE ALR-CLN-ID TO WS-ALOC-CLN-ID(REQ-IDX).
037600     MOVE ZERO       TO WS-ALOC-ENTRY-COUNT(REQ-IDX).
037700
037800     PERFORM 150-BUILD-ENTRY-LIST-RTN THRU 150-EXIT
037900             VARYING WS-LINE-SUB FROM 1 BY 1
038000             UNTIL WS-LINE-SUB > ALR-ENTRY-COUNT.
038100
038200     MOVE ALR-TRT-ID             TO ALS-TRT-ID.
038300     SET ALS-SUCCESS              TO TRUE.
038400     MOVE "TREATMENT ALLOCATED"  TO ALS-REASON.
038500     WRITE ALOCRESP-REC.
038600     ADD 1 TO REQUESTS-ACCEPTED.
038700
038800 100-NEXT-READ.
038900     READ ALOCREQ-FILE
039000         AT END SET NO-MORE-REQ-RECS TO TRUE
039100     END-READ.
039200 100-EXIT.
039300     EXIT.
039400
039500******************************************************************
039600* 150-BUILD-ENTRY-LIST-RTN - ONE REQUESTED TREATMENT-TYPE LINE.
039700* AN UNKNOWN TREATMENT-TYPE ID IS SKIPPED - NO ENTRY IS ADDED,
039800* NO ERROR IS RAISED.
039900******************************************************************
040000 150-BUILD-ENTRY-LIST-RTN.
040100     MOVE "150-BUILD-ENTRY-LIST-RTN" TO PARA-NAME.
040200     IF ALR-TT-ID(WS-LINE-SUB) = SPACES
040300         ADD 1 TO ENTRIES-SKIPPED
040400         GO TO 150-EXIT.
040500
040600     SET TT-IDX TO 1.
040700     SEARCH WS-TT-ID-ENTRY
040800         AT END
040900             ADD 1 TO ENTRIES-SKIPPED
041000         WHEN WS-TTK-ID(TT-IDX) = ALR-TT-ID(WS-LINE-SUB)
041100             ADD 1 TO WS-ALOC-ENTRY-COUNT(REQ-IDX)
041200             MOVE ALR-TT-ID(WS-LINE-SUB) TO
041300                  WS-ALOC-LN-TT-ID(REQ-IDX,
041400                                   WS-ALOC-ENTRY-COUNT(REQ-IDX))
041500             MOVE ALR-QTY(WS-LINE-SUB) TO
041600                  WS-ALOC-LN-QTY(REQ-IDX,
041700                                 WS-ALOC-ENTRY-COUNT(REQ-IDX))
041800     END-SEARCH.
041900 150-EXIT.
042000     EXIT.
042100
042200******************************************************************
042300* 200-REWRITE-TREATMENT-MASTER / 250-APPEND-NEW-TREATMENTS-RTN -
042400* THE OLD-MASTER/NEW-MASTER SPLICE FOR treatments.csv.  A NEW
042500* ALLOCATION CAN NEVER COLLIDE WITH AN EXISTING ID IN NORMAL
042600* RUNNING, BUT WE STILL SKIP A MATCH DEFENSIVELY IF THE JOB IS
042700* EVER RE-RUN WITH THE SAME REQUEST FILE.
042800******************************************************************
042900 200-REWRITE-TREATMENT-MASTER.
043000     MOVE "200-REWRITE-TREATMENT-MASTER" TO PARA-NAME.
043100     MOVE "N" TO PAT-OK-SW.
043200     SET REQ-IDX TO 1.
043300     SEARCH WS-ALOC-ENTRY
043400         AT END CONTINUE
043500         WHEN WS-ALOC-TRT-ID(REQ-IDX) = TRT-ID IN OLD-TREATMENT-REC
043600             SET PAT-IS-VERIFIED TO TRUE
043700     END-SEARCH.
043800
043900     IF NOT PAT-IS-VERIFIED
044000         MOVE OLD-TREATMENT-REC TO TREATMENT-REC
044100         WRITE TREATMENT-REC
044200     END-IF.
044300
044400     READ TRT-OLD-MSTR
044500         AT END SET NO-MORE-TRT-OLD-RECS TO TRUE
044600     END-READ.
044700 200-EXIT.
044800     EXIT.
044900
045000 250-APPEND-NEW-TREATMENTS-RTN.
045100     MOVE "250-APPEND-NEW-TREATMENTS-RTN" TO PARA-NAME.
045200     MOVE WS-ALOC-TRT-ID(REQ-IDX)   TO TRT-ID.
045300     MOVE WS-ALOC-PAT-ID(REQ-IDX)   TO TRT-PAT-ID.
045400     MOVE WS-ALOC-CLN-ID(REQ-IDX)   TO TRT-CLN-ID.
045500     SET TRT-NEW                    TO TRUE.
045550     STRING "20" DELIMITED BY SIZE
045560             WS-CUR-YY DELIMITED BY SIZE
045570             "-" DELIMITED BY SIZE
045580             WS-CUR-MM DELIMITED BY SIZE
045590             "-" DELIMITED BY SIZE
045595             WS-CUR-DD DELIMITED BY SIZE
045597        INTO TRT-CREATED-DATE
045599     END-STRING.
045610     STRING WS-CUR-HH DELIMITED BY SIZE
045620             ":" DELIMITED BY SIZE
045630             WS-CUR-MN DELIMITED BY SIZE
045640             ":" DELIMITED BY SIZE
045650             WS-CUR-SS DELIMITED BY SIZE
045660        INTO TRT-CREATED-TIME
045670     END-STRING.
045680     MOVE SPACE TO TRT-CREATED (11:1).
046200     MOVE ZERO                      TO TRT-TOTAL.
046300     SET TRT-NOT-PAID                TO TRUE.
046400     WRITE TREATMENT-REC.
046500 250-EXIT.
046600     EXIT.
046700
046800******************************************************************
046900* 300-REWRITE-ENTRY-MASTER / 350-APPEND-NEW-ENTRIES-RTN - THE
047000* SAME SPLICE FOR treatment_entries.csv.
047100******************************************************************
047200 300-REWRITE-ENTRY-MASTER.
047300     MOVE "300-REWRITE-ENTRY-MASTER" TO PARA-NAME.
047400     MOVE OLD-ENTRY-REC TO TREATMENT-ENTRY-REC.
047500     WRITE TREATMENT-ENTRY-REC.
047600
047700     READ TRE-OLD-MSTR
047800         AT END SET NO-MORE-TRE-OLD-RECS TO TRUE
047900     END-READ.
048000 300-EXIT.
048100     EXIT.
048200
048300 350-APPEND-NEW-ENTRIES-RTN.
048400     MOVE "350-APPEND-NEW-ENTRIES-RTN" TO PARA-NAME.
048500     PERFORM 360-WRITE-ONE-ENTRY-RTN THRU 360-EXIT
048600             VARYING WS-LINE-SUB FROM 1 BY 1
048700             UNTIL WS-LINE-SUB > WS-ALOC-ENTRY-COUNT(REQ-IDX).
048800 350-EXIT.
048900     EXIT.
049000
049100 360-WRITE-ONE-ENTRY-RTN.
049200     MOVE "360-WRITE-ONE-ENTRY-RTN" TO PARA-NAME.
049300     MOVE WS-ALOC-TRT-ID(REQ-IDX)          TO TRE-TRT-ID.
049400     MOVE WS-ALOC-LN-TT-ID(REQ-IDX, WS-LINE-SUB) TO TRE-TT-ID.
049500     MOVE WS-ALOC-LN-QTY(REQ-IDX, WS-LINE-SUB)   TO TRE-QTY.
049600     MOVE SPACES                           TO TRE-NOTES.
049700     MOVE ZERO                             TO TRE-LINE-COST.
049800     WRITE TREATMENT-ENTRY-REC.
049900     ADD 1 TO ENTRIES-WRITTEN.
050000 360-EXIT.
050100     EXIT.
050200
050300 700-CLOSE-FILES.
050400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
050500     CLOSE PATMSTR, CLINMSTR, TRTMTYPE, ALOCREQ-FILE,
050600           ALOCRESP-FILE, TRT-OLD-MSTR, TRT-NEW-MSTR,
050700           TRE-OLD-MSTR, TRE-NEW-MSTR, SYSOUT.
050800 700-EXIT.
050900     EXIT.
051000
051100 900-CLEANUP.
051200     MOVE "900-CLEANUP" TO PARA-NAME.
051300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051400     DISPLAY "** REQUESTS READ **".
051500     DISPLAY REQUESTS-READ-D.
051600     DISPLAY "** REQUESTS ACCEPTED **".
051700     DISPLAY REQUESTS-ACCEPTED-D.
051800     DISPLAY "** REQUESTS REJECTED **".
051900     DISPLAY REQUESTS-REJECTED-D.
052000     DISPLAY "** ENTRIES WRITTEN **".
052100     DISPLAY ENTRIES-WRITTEN-D.
052200     DISPLAY "** ENTRIES SKIPPED (UNKNOWN TT-ID) **".
052300     DISPLAY ENTRIES-SKIPPED-D.
052400     DISPLAY "******** NORMAL END OF JOB TRMTALOC ********".
052500 900-EXIT.
052600     EXIT.
052700
052800 1000-ABEND-RTN.
052900     WRITE SYSOUT-REC FROM ABEND-REC.
053000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
053100     DISPLAY "*** ABNORMAL END OF JOB-TRMTALOC ***" UPON CONSOLE.
053200     DIVIDE ZERO-VAL INTO ONE-VAL.
